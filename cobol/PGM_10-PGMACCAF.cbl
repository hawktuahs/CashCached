000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMACCAF.
000030 AUTHOR.          M OYARZABAL LARA.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1989-04-18.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   CLASE SINCRONICA 11                       *
000110*                   ===================                       *
000120*  ACREDITACION PERIODICA DE INTERES SOBRE CUENTAS A PLAZO     *
000130*  FIJO (CASHCACHED) VIGENTES (CTA-ESTADO = ACTIVE).            *
000140*  POR CADA CUENTA VIGENTE CALCULA CUANTOS INTERVALOS DE       *
000150*  3 MESES SE ADEUDAN Y GENERA UN MOVIMIENTO INTEREST-CREDIT   *
000160*  POR CADA INTERVALO ADEUDADO, EN SECUENCIA, SOBRE EL SALDO   *
000170*  VIGENTE AL MOMENTO DE CADA ACREDITACION.                    *
000180*  NO HAY TOTALES DE CONTROL POR ARCHIVO; UNA CUENTA CON       *
000190*  ERROR NO DETIENE EL PROCESO DE LAS RESTANTES.                *
000200***************************************************************
000210*    H I S T O R I A   D E    C A M B I O S                    *
000220*---------------------------------------------------------------
000230*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000240*---------------------------------------------------------------
000250*  1989-04-18 RHB  CAF-0010  ALTA DEL PROGRAMA ORIGINAL         *
000260*  1991-08-02 MOL  CAF-0090  SE INCORPORA EL CALCULO DE MESES   *
000270*                  TRANSCURRIDOS POR FECHA DE APERTURA          *
000280*  1994-02-11 RHB  CAF-0160  SE PARAMETRIZA EL INTERVALO A 3    *
000290*                  MESES EN LUGAR DE MENSUAL                    *
000300*  1998-06-05 NQV  CAF-0260  SE DELEGA EL CALCULO DE SALDO AL   *
000310*                  SUBPROGRAMA PGMTXCAF (CALL)                  *
000320*  1999-01-20 NQV  CAF-Y2K3  FECHA DE PROCESO A 8 POSICIONES    *
000330*  2001-11-09 DFR  CAF-0410  SE CORRIGE EL REDONDEO DE LA TASA  *
000340*                  POR INTERVALO A HALF-UP                     *
000350***************************************************************
000360*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410*
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CUENTAS  ASSIGN DDCTAPFJ
000450     FILE STATUS IS FS-CUENTAS.
000460*
000470     SELECT MOVTOS   ASSIGN DDMOVCTA
000480     FILE STATUS IS FS-MOVTOS.
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 DATA DIVISION.
000510 FILE SECTION.
000520*
000530 FD  CUENTAS
000540     BLOCK CONTAINS 0 RECORDS
000550     RECORDING MODE IS F.
000560     COPY TBCTAPFJ.
000570*
000580 FD  MOVTOS
000590     BLOCK CONTAINS 0 RECORDS
000600     RECORDING MODE IS F.
000610     COPY TBMOVCTA.
000620*
000630 WORKING-STORAGE SECTION.
000640*=======================*
000650 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000660*
000670*----------- ARCHIVOS -------------------------------------------
000680 77  FS-CUENTAS              PIC XX       VALUE SPACES.
000690 77  FS-MOVTOS               PIC XX       VALUE SPACES.
000700*
000710 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
000720     88  WS-FIN-LECTURA                   VALUE 'Y'.
000730     88  WS-NO-FIN-LECTURA                VALUE 'N'.
000740*
000750 77  WS-STATUS-FIN-MOV       PIC X        VALUE 'N'.
000760     88  WS-FIN-MOVTOS                    VALUE 'Y'.
000770     88  WS-NO-FIN-MOVTOS                 VALUE 'N'.
000780*
000790 77  WS-PASE-2-ACTIVO        PIC X        VALUE 'N'.
000800     88  WS-HAY-PENDIENTES                VALUE 'Y'.
000810*
000820*----------- VARIABLES DE FECHA ---------------------------------
000830 01  WS-FECHA-PROCESO.
000840     03  WS-FPRO-AAAA        PIC 9(4)     VALUE ZEROS.
000850     03  WS-FPRO-MM          PIC 9(2)     VALUE ZEROS.
000860     03  WS-FPRO-DD          PIC 9(2)     VALUE ZEROS.
000865 01  WS-FECHA-PROC-NUM REDEFINES WS-FECHA-PROCESO PIC 9(8).
000870*
000880*----------- ACUMULADORES / CONTADORES COMP ---------------------
000890 77  WS-CTAS-LEIDAS          PIC 9(7)     COMP VALUE ZEROS.
000900 77  WS-CTAS-ACTIVAS         PIC 9(7)     COMP VALUE ZEROS.
000910 77  WS-CTAS-ACREDITADAS     PIC 9(7)     COMP VALUE ZEROS.
000920 77  WS-INTERVALOS-TOTAL     PIC 9(7)     COMP VALUE ZEROS.
000930 77  WS-MESES-TRANSC         PIC S9(5)    COMP VALUE ZEROS.
000940 77  WS-INTERV-ELAPSED       PIC S9(5)    COMP VALUE ZEROS.
000950 77  WS-INTERV-ACREDIT       PIC S9(5)    COMP VALUE ZEROS.
000960 77  WS-INTERV-ADEUDADOS     PIC S9(5)    COMP VALUE ZEROS.
000970 77  WS-IX-GEN               PIC 9(5)     COMP VALUE ZEROS.
000980 77  WS-IX-PEND              PIC 9(5)     COMP VALUE ZEROS.
000990 77  WS-SEC-ID               PIC 9(4)     COMP VALUE ZEROS.
001000*
001010*----------- SALDO Y TASA EN CURSO -------------------------------
001020 77  WS-SALDO-ACTUAL         PIC S9(13)V99 COMP-3 VALUE ZEROS.
001030 77  WS-SALDO-NUEVO          PIC S9(13)V99 COMP-3 VALUE ZEROS.
001040 77  WS-TASA-INTERVALO       PIC S9(3)V9(10) COMP-3 VALUE ZEROS.
001050 77  WS-INTERES-INTERVALO    PIC S9(13)V99 COMP-3 VALUE ZEROS.
001060*
001070 77  WS-PGMTXCAF             PIC X(8)      VALUE 'PGMTXCAF'.
001080*
001090*----------- TABLA DE ACREDITACIONES PENDIENTES ------------------
001100*    SE GENERAN EN LA PRIMERA PASADA (SOLO LECTURA) Y SE
001110*    VUELCAN AL ARCHIVO DE MOVIMIENTOS EN LA SEGUNDA PASADA
001120*    (EXTEND), EVITANDO TENER EL ARCHIVO ABIERTO EN LECTURA
001130*    Y ESCRITURA AL MISMO TIEMPO.
001140 01  WS-TB-PENDIENTES.
001150     03  WS-TB-PEND-REG OCCURS 500 TIMES.
001160         05  WS-PEND-ID          PIC X(40).
001170         05  WS-PEND-CUENTA      PIC X(20).
001180         05  WS-PEND-TIPO        PIC X(20).
001190         05  WS-PEND-IMPORTE     PIC S9(13)V99 COMP-3.
001200         05  WS-PEND-SALDO       PIC S9(13)V99 COMP-3.
001210         05  WS-PEND-FECHA       PIC 9(8).
001212     05  WS-PEND-FECHA-R REDEFINES WS-PEND-FECHA.
001214         07  WS-PEND-F-AAAA  PIC 9(4).
001216         07  WS-PEND-F-MM    PIC 9(2).
001218         07  WS-PEND-F-DD    PIC 9(2).
001220*
001230 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001240*
001250*-----------------------------------------------------------------
001260 LINKAGE SECTION.
001270*================*
001280 01  LK-COMUNIC-TXCAF.
001290     03  LK-TIPO-MOVTO       PIC X(20).
001300     03  LK-SALDO-ACTUAL     PIC S9(13)V99 COMP-3.
001310     03  LK-IMPORTE          PIC S9(13)V99 COMP-3.
001320     03  LK-SALDO-NUEVO      PIC S9(13)V99 COMP-3.
001330     03  LK-RECHAZADO        PIC X.
001340         88  LK-MOVTO-RECHAZADO VALUE 'Y'.
001345 01  LK-COMUNIC-R REDEFINES LK-COMUNIC-TXCAF.
001346     03  LK-R-TIPO           PIC X(20).
001347     03  LK-R-RESTO          PIC X(28).
001350*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001360 PROCEDURE DIVISION.
001370*
001380 MAIN-PROGRAM-I.
001390*
001400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
001410     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
001420        UNTIL WS-FIN-LECTURA.
001430     PERFORM 8000-VOLCAR-PENDIENTES-I
001440        THRU 8000-VOLCAR-PENDIENTES-F.
001450     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001460*
001470 MAIN-PROGRAM-F. GOBACK.
001480*
001490*_________________________________________________________________
001500 1000-INICIO-I.
001510*
001520     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001530     SET WS-NO-FIN-LECTURA TO TRUE.
001540     SET WS-NO-FIN-MOVTOS  TO TRUE.
001550*
001560     OPEN INPUT CUENTAS.
001570     IF FS-CUENTAS IS NOT EQUAL '00'
001580        DISPLAY '* ERROR EN OPEN CUENTAS INICIO = ' FS-CUENTAS
001590        SET WS-FIN-LECTURA TO TRUE
001600     END-IF.
001610*
001620     OPEN INPUT MOVTOS.
001630     IF FS-MOVTOS IS NOT EQUAL '00'
001640        DISPLAY '* ERROR EN OPEN MOVTOS INICIO = ' FS-MOVTOS
001650        SET WS-FIN-LECTURA TO TRUE
001660     END-IF.
001670*
001680     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F.
001690     PERFORM 2950-LEER-MOVTO-I  THRU 2950-LEER-MOVTO-F.
001700*
001710 1000-INICIO-F. EXIT.
001720*
001730*_________________________________________________________________
001740 2000-PROCESO-I.
001750*
001760     ADD 1 TO WS-CTAS-LEIDAS.
001770     IF CTA-ESTADO IS EQUAL 'ACTIVE'
001780        ADD 1 TO WS-CTAS-ACTIVAS
001790        PERFORM 2100-CALC-PLAZOS-I THRU 2100-CALC-PLAZOS-F
001800     END-IF.
001810*
001820     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F.
001830*
001840 2000-PROCESO-F. EXIT.
001850*
001860*-------------------------------------------------------------
001870*    PARA LA CUENTA EN CURSO: AVANZA LOS MOVIMIENTOS DE LA
001880*    MISMA CUENTA (AMBOS ARCHIVOS ESTAN ORDENADOS POR NRO DE
001890*    CUENTA, MOVTOS ADEMAS POR FECHA) CONTANDO ACREDITACIONES
001900*    YA LIQUIDADAS Y RETENIENDO EL ULTIMO SALDO POSTERIOR.
001910*-------------------------------------------------------------
001920 2100-CALC-PLAZOS-I.
001930*
001940     MOVE CTA-IMPORTE-CAPITAL TO WS-SALDO-ACTUAL.
001950     MOVE ZEROS TO WS-INTERV-ACREDIT.
001960*
001970     PERFORM 2120-AVANZAR-MOVTOS-I THRU 2120-AVANZAR-MOVTOS-F
001980        UNTIL WS-FIN-MOVTOS
001990           OR MOV-NRO-CUENTA IS GREATER THAN CTA-NRO-CUENTA.
002000*
002100     PERFORM 2150-MESES-TRANSC-I THRU 2150-MESES-TRANSC-F.
002110*
002120     DIVIDE WS-MESES-TRANSC BY 3
002130        GIVING WS-INTERV-ELAPSED.
002140     SUBTRACT WS-INTERV-ACREDIT FROM WS-INTERV-ELAPSED
002150        GIVING WS-INTERV-ADEUDADOS.
002160*
002170     IF WS-INTERV-ADEUDADOS IS GREATER THAN ZEROS
002180        ADD 1 TO WS-CTAS-ACREDITADAS
002190        PERFORM 2200-ACREDITAR-I THRU 2200-ACREDITAR-F
002200           WS-INTERV-ADEUDADOS TIMES
002210     END-IF.
002220*
002230 2100-CALC-PLAZOS-F. EXIT.
002231*
002232*-------------------------------------------------------------
002233*    AVANZA UN MOVIMIENTO DEL MATCH-MERGE CONTRA LA CUENTA EN
002234*    CURSO, CONTANDO ACREDITACIONES YA LIQUIDADAS Y RETENIENDO
002235*    EL ULTIMO SALDO POSTERIOR VISTO PARA LA CUENTA.
002236*-------------------------------------------------------------
002237 2120-AVANZAR-MOVTOS-I.
002238*
002239     IF MOV-NRO-CUENTA IS EQUAL CTA-NRO-CUENTA
002240        IF MOV-TIPO-MOVIMIENTO IS EQUAL 'INTEREST-CREDIT'
002241           ADD 1 TO WS-INTERV-ACREDIT
002242        END-IF
002243        MOVE MOV-SALDO-POSTERIOR TO WS-SALDO-ACTUAL
002244     END-IF.
002245     PERFORM 2950-LEER-MOVTO-I THRU 2950-LEER-MOVTO-F.
002246*
002247 2120-AVANZAR-MOVTOS-F. EXIT.
002248*
002250*-------------------------------------------------------------
002260*    MESES ENTEROS TRANSCURRIDOS ENTRE CTA-FECHA-APERTURA Y
002270*    LA FECHA DE PROCESO.
002280*-------------------------------------------------------------
002290 2150-MESES-TRANSC-I.
002300*
002310     COMPUTE WS-MESES-TRANSC =
002320        (WS-FPRO-AAAA - CTA-FAPE-AAAA) * 12
002330        + (WS-FPRO-MM - CTA-FAPE-MM).
002340*
002350     IF WS-FPRO-DD IS LESS THAN CTA-FAPE-DD
002360        SUBTRACT 1 FROM WS-MESES-TRANSC
002370     END-IF.
002380*
002390     IF WS-MESES-TRANSC IS LESS THAN ZEROS
002400        MOVE ZEROS TO WS-MESES-TRANSC
002410     END-IF.
002420*
002430 2150-MESES-TRANSC-F. EXIT.
002440*
002450*-------------------------------------------------------------
002460*    GENERA UNA ACREDITACION DE INTERES SOBRE EL SALDO VIGENTE
002470*    Y LA DEJA EN LA TABLA DE PENDIENTES PARA LA SEGUNDA PASADA.
002480*-------------------------------------------------------------
002490 2200-ACREDITAR-I.
002500*
002510     PERFORM 2300-TASA-INTERVALO-I THRU 2300-TASA-INTERVALO-F.
002520     PERFORM 2310-CALC-INTERES-I   THRU 2310-CALC-INTERES-F.
002530*
002540     MOVE 'INTEREST-CREDIT'  TO LK-TIPO-MOVTO.
002550     MOVE WS-SALDO-ACTUAL    TO LK-SALDO-ACTUAL.
002560     MOVE WS-INTERES-INTERVALO TO LK-IMPORTE.
002570     MOVE SPACES             TO LK-RECHAZADO.
002580     CALL WS-PGMTXCAF USING LK-COMUNIC-TXCAF.
002590*
002600     IF NOT LK-MOVTO-RECHAZADO
002610        MOVE LK-SALDO-NUEVO  TO WS-SALDO-ACTUAL
002620        ADD 1 TO WS-IX-GEN
002630        ADD 1 TO WS-SEC-ID
002640        ADD 1 TO WS-INTERVALOS-TOTAL
002650        PERFORM 2350-AGREGAR-PENDIENTE-I
002660           THRU 2350-AGREGAR-PENDIENTE-F
002670     END-IF.
002680*
002690 2200-ACREDITAR-F. EXIT.
002700*
002710*-------------------------------------------------------------
002720*    TASA POR INTERVALO = (TASA ANUAL / 100) * 3 / 12
002730*    (UN CUARTO DE LA TASA ANUAL EXPRESADA EN FRACCION)
002740*-------------------------------------------------------------
002750 2300-TASA-INTERVALO-I.
002760*
002770     COMPUTE WS-TASA-INTERVALO ROUNDED =
002780        (CTA-TASA-INTERES / 100) * 3 / 12.
002790*
002800 2300-TASA-INTERVALO-F. EXIT.
002810*
002820*-------------------------------------------------------------
002830*    INTERES DEL INTERVALO = SALDO ACTUAL * TASA DEL INTERVALO
002840*    REDONDEO HALF-UP A 2 DECIMALES.
002850*-------------------------------------------------------------
002860 2310-CALC-INTERES-I.
002870*
002880     COMPUTE WS-INTERES-INTERVALO ROUNDED =
002890        WS-SALDO-ACTUAL * WS-TASA-INTERVALO.
002900*
002910 2310-CALC-INTERES-F. EXIT.
002920*
002930*-------------------------------------------------------------
002940 2350-AGREGAR-PENDIENTE-I.
002950*
002960     IF WS-IX-GEN IS GREATER THAN 500
002970        DISPLAY '* TABLA DE PENDIENTES LLENA - SE DESCARTA '
002980                CTA-NRO-CUENTA
002990        SUBTRACT 1 FROM WS-IX-GEN
003000     ELSE
003010        SET WS-HAY-PENDIENTES TO TRUE
003020        MOVE CTA-NRO-CUENTA        TO WS-PEND-CUENTA (WS-IX-GEN)
003030        STRING CTA-NRO-CUENTA DELIMITED BY SPACE
003040               '-IC-'         DELIMITED BY SIZE
003050               WS-SEC-ID      DELIMITED BY SIZE
003060               INTO WS-PEND-ID (WS-IX-GEN)
003070        MOVE 'INTEREST-CREDIT' TO WS-PEND-TIPO   (WS-IX-GEN)
003080        MOVE WS-INTERES-INTERVALO TO WS-PEND-IMPORTE (WS-IX-GEN)
003090        MOVE WS-SALDO-ACTUAL    TO WS-PEND-SALDO  (WS-IX-GEN)
003100        MOVE WS-FECHA-PROCESO   TO WS-PEND-FECHA  (WS-IX-GEN)
003110     END-IF.
003120*
003130 2350-AGREGAR-PENDIENTE-F. EXIT.
003140*
003150*-------------------------------------------------------------
003160 2900-LEER-CUENTA-I.
003170*
003180     READ CUENTAS
003190*
003200     EVALUATE FS-CUENTAS
003210        WHEN '00'
003220           CONTINUE
003230        WHEN '10'
003240           SET WS-FIN-LECTURA TO TRUE
003250        WHEN OTHER
003260           DISPLAY '*ERROR EN LECTURA CUENTAS : ' FS-CUENTAS
003270           SET WS-FIN-LECTURA TO TRUE
003280     END-EVALUATE.
003290*
003300 2900-LEER-CUENTA-F. EXIT.
003310*
003320*-------------------------------------------------------------
003330 2950-LEER-MOVTO-I.
003340*
003350     READ MOVTOS
003360*
003370     EVALUATE FS-MOVTOS
003380        WHEN '00'
003390           CONTINUE
003400        WHEN '10'
003410           SET WS-FIN-MOVTOS TO TRUE
003420           MOVE HIGH-VALUES TO MOV-NRO-CUENTA
003430        WHEN OTHER
003440           DISPLAY '*ERROR EN LECTURA MOVTOS : ' FS-MOVTOS
003450           SET WS-FIN-MOVTOS TO TRUE
003460           MOVE HIGH-VALUES TO MOV-NRO-CUENTA
003470     END-EVALUATE.
003480*
003490 2950-LEER-MOVTO-F. EXIT.
003500*
003510*-------------------------------------------------------------
003520*    SEGUNDA PASADA: VUELCA LA TABLA DE PENDIENTES AL FINAL
003530*    DEL ARCHIVO DE MOVIMIENTOS (EXTEND).
003540*-------------------------------------------------------------
003550 8000-VOLCAR-PENDIENTES-I.
003560*
003570     CLOSE CUENTAS MOVTOS.
003580*
003590     IF WS-HAY-PENDIENTES
003600        OPEN EXTEND MOVTOS
003610        IF FS-MOVTOS IS NOT EQUAL '00'
003620           DISPLAY '* ERROR EN OPEN EXTEND MOVTOS = ' FS-MOVTOS
003630        ELSE
003640           PERFORM 8100-ESCRIBIR-PENDIENTE-I
003650              THRU 8100-ESCRIBIR-PENDIENTE-F
003660              VARYING WS-IX-PEND FROM 1 BY 1
003670              UNTIL WS-IX-PEND IS GREATER THAN WS-IX-GEN
003820           CLOSE MOVTOS
003830        END-IF
003840     END-IF.
003850*
003860 8000-VOLCAR-PENDIENTES-F. EXIT.
003861*
003862*-------------------------------------------------------------
003863 8100-ESCRIBIR-PENDIENTE-I.
003864*
003865     MOVE WS-PEND-ID      (WS-IX-PEND) TO MOV-ID-MOVIMIENTO.
003866     MOVE WS-PEND-CUENTA  (WS-IX-PEND) TO MOV-NRO-CUENTA.
003867     MOVE WS-PEND-TIPO    (WS-IX-PEND) TO MOV-TIPO-MOVIMIENTO.
003868     MOVE WS-PEND-IMPORTE (WS-IX-PEND) TO MOV-IMPORTE.
003869     MOVE WS-PEND-SALDO   (WS-IX-PEND) TO MOV-SALDO-POSTERIOR.
003870     MOVE WS-PEND-FECHA   (WS-IX-PEND) TO MOV-FECHA-MOVIMIENTO.
003871     WRITE REG-MOVCTA.
003872     IF FS-MOVTOS IS NOT EQUAL '00'
003873        DISPLAY '* ERROR EN WRITE MOVTOS = ' FS-MOVTOS
003874     END-IF.
003875*
003876 8100-ESCRIBIR-PENDIENTE-F. EXIT.
003877*
003880*-------------------------------------------------------------
003890 9999-FINAL-I.
003900*
003910     DISPLAY '**********************************************'.
003920     DISPLAY 'CUENTAS LEIDAS       : ' WS-CTAS-LEIDAS.
003930     DISPLAY 'CUENTAS ACTIVAS      : ' WS-CTAS-ACTIVAS.
003940     DISPLAY 'CUENTAS ACREDITADAS  : ' WS-CTAS-ACREDITADAS.
003950     DISPLAY 'INTERVALOS ACREDIT.  : ' WS-INTERVALOS-TOTAL.
003960*
003970 9999-FINAL-F. EXIT.
