000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMTFCAF.
000030 AUTHOR.          M OLMEDO LOPEZ.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1994-07-22.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   CLASE SINCRONICA 16 - TARIFARIO            *
000110*                   =============================              *
000120*  INFORME DE TARIFARIO VIGENTE POR CUENTA A PLAZO FIJO.        *
000130*  RECORRE LAS CUENTAS VIGENTES (ACTIVE) DE DDCTAPFJ Y, PARA    *
000140*  CADA UNA, ARMA LA LISTA DE REGLAS DE DDTARIFA QUE APLICAN A   *
000150*  SU PRODUCTO Y LLAMA A PGMTRCAF PARA RESOLVER LA TASA Y LA     *
000160*  COMISION EFECTIVAS.  EMITE UN CORTE DE CONTROL POR CODIGO    *
000170*  DE PRODUCTO CON CANTIDAD DE CUENTAS Y COMISION ACUMULADA.     *
000180***************************************************************
000190*    H I S T O R I A   D E    C A M B I O S                    *
000200*---------------------------------------------------------------
000210*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000220*---------------------------------------------------------------
000230*  1994-07-22 MOL  CAF-0152  ALTA DEL PROGRAMA ORIGINAL         *
000240*  1996-02-14 NQV  CAF-0190  SE AGREGA EL CORTE DE CONTROL POR  *
000250*                  CODIGO DE PRODUCTO                          *
000260*  1998-10-19 NQV  CAF-0233  LA CLASE DE CLIENTE SE RECIBE POR  *
000270*                  PARAMETRO (SYSIN) EN LUGAR DE FIJA            *
000280*  1999-02-02 NQV  CAF-Y2K8  REVISION DE COMPATIBILIDAD SIGLO    *
000290*  2000-09-11 DFR  CAF-0397  SE LIMITA LA TABLA DE REGLAS        *
000300*                  CANDIDATAS A 50 ENTRADAS POR CUENTA           *
000310***************************************************************
000320*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370*
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT CUENTAS   ASSIGN DDCTAPFJ
000410     FILE STATUS IS FS-CUENTAS.
000420*
000430     SELECT TARIFARIO ASSIGN DDTARIFA
000440     FILE STATUS IS FS-TARIFARIO.
000450*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000460 DATA DIVISION.
000470 FILE SECTION.
000480*
000490 FD  CUENTAS
000500     BLOCK CONTAINS 0 RECORDS
000510     RECORDING MODE IS F.
000520     COPY TBCTAPFJ.
000530*
000540 FD  TARIFARIO
000550     BLOCK CONTAINS 0 RECORDS
000560     RECORDING MODE IS F.
000570     COPY TBREGTAR.
000580*
000590 WORKING-STORAGE SECTION.
000600*=======================*
000610 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000620*
000630*----------- ARCHIVOS -------------------------------------------
000640 77  FS-CUENTAS               PIC XX      VALUE SPACES.
000650 77  FS-TARIFARIO             PIC XX      VALUE SPACES.
000660*
000670 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
000680     88  WS-FIN-LECTURA                   VALUE 'Y'.
000690     88  WS-NO-FIN-LECTURA                VALUE 'N'.
000700*
000710 77  WS-STATUS-FIN-TAR        PIC X       VALUE 'N'.
000720     88  WS-FIN-TARIFARIO                 VALUE 'Y'.
000730     88  WS-NO-FIN-TARIFARIO              VALUE 'N'.
000740*
000750*----------- PARAMETRO DE ENTRADA (SYSIN) ------------------------
000760 01  WS-PARAMETRO-ENTRADA.
000770     03  WS-PARM-CLASE-CLIENTE  PIC X(10) VALUE SPACES.
000780     03  FILLER                 PIC X(70) VALUE SPACES.
000790*
000800*----------- TABLA COMPLETA DE REGLAS (DDTARIFA CABE EN MEMORIA) --
000810 01  WS-TB-REGLAS-TODAS.
000820     03  WS-TTR-ENTRY OCCURS 500 TIMES.
000830         05  WS-TTR-ID-REGLA       PIC X(10).
000840         05  WS-TTR-COD-PRODUCTO   PIC X(10).
000850         05  WS-TTR-IMPORTE-MINIMO PIC S9(13)V99 COMP-3.
000860         05  WS-TTR-IMPORTE-MAXIMO PIC S9(13)V99 COMP-3.
000870         05  WS-TTR-IND-ACTIVA     PIC X(1).
000880         05  WS-TTR-CLASE-CLIENTE  PIC X(10).
000890         05  WS-TTR-TASA-REGLA     PIC S9(3)V99 COMP-3.
000900         05  WS-TTR-PORCENTAJE-DESC PIC S9(3)V99 COMP-3.
000910         05  WS-TTR-IMPORTE-COMISION PIC S9(13)V99 COMP-3.
000920 77  WS-TTR-CANT              PIC S9(4)    COMP VALUE ZEROS.
000930 77  WS-IX-TAR                PIC S9(4)    COMP VALUE ZEROS.
000940 77  WS-IX-CAND               PIC S9(4)    COMP VALUE ZEROS.
000950*
000960*----------- CONTROL DE CORTE POR PRODUCTO ------------------------
000970 77  WS-PROD-ANTERIOR         PIC X(10)    VALUE SPACES.
000980 77  WS-PROD-PRIMERA-VEZ      PIC X        VALUE 'S'.
000990     88  WS-ES-PRIMERA-CUENTA              VALUE 'S'.
001000 77  WS-CUENTAS-CORTE         PIC S9(7)    COMP VALUE ZEROS.
001010 77  WS-COMISION-CORTE        PIC S9(13)V99 COMP-3 VALUE ZEROS.
001020 77  WS-CUENTAS-TOTAL         PIC S9(7)    COMP VALUE ZEROS.
001030 77  WS-COMISION-TOTAL        PIC S9(13)V99 COMP-3 VALUE ZEROS.
001040*
001050*----------- AREA DE IMPRESION (DISPLAY) --------------------------
001060 01  WS-LINEA-DETALLE.
001070     03  WS-LD-CUENTA         PIC X(20)    VALUE SPACES.
001080     03  FILLER               PIC X(2)     VALUE SPACES.
001090     03  WS-LD-PRODUCTO       PIC X(10)    VALUE SPACES.
001100     03  FILLER               PIC X(2)     VALUE SPACES.
001110     03  WS-LD-REGLA          PIC X(10)    VALUE SPACES.
001120     03  FILLER               PIC X(2)     VALUE SPACES.
001130     03  WS-LD-TASA           PIC ZZ9.99   VALUE ZEROS.
001140     03  FILLER               PIC X(2)     VALUE SPACES.
001150     03  WS-LD-COMISION       PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
001155 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE.
001160     03  WS-LDR-CUENTA        PIC X(20).
001170     03  FILLER               PIC X(65).
001180*
001190 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001200*
001210*-----------------------------------------------------------------
001220 LINKAGE SECTION.
001230*================*
001240*    AREA DE COMUNICACION DUPLICADA DESDE PGMTRCAF (EL LLAMADOR
001250*    LA DECLARA POR SU CUENTA, NO SE COMPARTE COPYBOOK).
001260 01  LK-COMUNIC-TRCAF.
001270     03  LK-TR-TASA-BASE      PIC S9(3)V99 COMP-3.
001280     03  LK-TR-SALDO          PIC S9(13)V99 COMP-3.
001290     03  LK-TR-CLASE-CLIENTE  PIC X(10).
001300     03  LK-TR-CANT-REGLAS    PIC S9(4) COMP.
001310     03  LK-TR-TASA-RESULT    PIC S9(3)V99 COMP-3.
001320     03  LK-TR-COMISION-RESULT PIC S9(13)V99 COMP-3.
001330     03  LK-TR-ID-REGLA-HALLADA PIC X(10).
001340     03  LK-TR-CON-COMISION   PIC X.
001350         88  LK-TR-CON-COMISION-SI VALUE 'Y'.
001360 01  LK-COMUNIC-TRCAF-R REDEFINES LK-COMUNIC-TRCAF.
001370     03  LK-TRR-TASA-BASE     PIC S9(3)V99 COMP-3.
001380     03  FILLER               PIC X(47).
001390*
001400 01  LK-TB-REGLAS.
001410     03  LK-REG-REGLA OCCURS 50 TIMES.
001420         05  LK-REG-ID-REGLA       PIC X(10).
001430         05  LK-REG-COD-PRODUCTO   PIC X(10).
001440         05  LK-REG-IMPORTE-MINIMO PIC S9(13)V99 COMP-3.
001450         05  LK-REG-IMPORTE-MAXIMO PIC S9(13)V99 COMP-3.
001460         05  LK-REG-IND-ACTIVA     PIC X(1).
001470         05  LK-REG-CLASE-CLIENTE  PIC X(10).
001480         05  LK-REG-TASA-REGLA     PIC S9(3)V99 COMP-3.
001482         05  LK-REG-TASA-REGLA-R REDEFINES LK-REG-TASA-REGLA.
001484             07  LK-REG-TASA-SIGNO PIC S9.
001486             07  LK-REG-TASA-RESTO PIC 9(4).
001490         05  LK-REG-PORCENTAJE-DESCUENTO PIC S9(3)V99 COMP-3.
001500         05  LK-REG-IMPORTE-COMISION PIC S9(13)V99 COMP-3.
001510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001520 PROCEDURE DIVISION.
001530*
001540 MAIN-PROGRAM-I.
001550*
001560     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
001570     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
001580        UNTIL WS-FIN-LECTURA.
001590     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001600*
001610 MAIN-PROGRAM-F. GOBACK.
001620*
001630*_________________________________________________________________
001640 1000-INICIO-I.
001650*
001660     ACCEPT WS-PARAMETRO-ENTRADA FROM SYSIN.
001670     SET WS-NO-FIN-LECTURA     TO TRUE.
001680     SET WS-ES-PRIMERA-CUENTA  TO TRUE.
001690*
001700     OPEN INPUT TARIFARIO.
001710     IF FS-TARIFARIO IS NOT EQUAL '00'
001720        DISPLAY '* ERROR EN OPEN TARIFARIO = ' FS-TARIFARIO
001730        SET WS-FIN-LECTURA TO TRUE
001740     END-IF.
001750*
001760     SET WS-NO-FIN-TARIFARIO TO TRUE.
001770     PERFORM 1100-CARGAR-REGLAS-I THRU 1100-CARGAR-REGLAS-F
001780        UNTIL WS-FIN-TARIFARIO.
001790     CLOSE TARIFARIO.
001800*
001810     OPEN INPUT CUENTAS.
001820     IF FS-CUENTAS IS NOT EQUAL '00'
001830        DISPLAY '* ERROR EN OPEN CUENTAS = ' FS-CUENTAS
001840        SET WS-FIN-LECTURA TO TRUE
001850     END-IF.
001860*
001870     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F
001880        UNTIL WS-FIN-LECTURA
001890        OR CTA-ESTADO IS EQUAL 'ACTIVE'.
001900*
001910 1000-INICIO-F. EXIT.
001920*
001930*-------------------------------------------------------------
001940 1100-CARGAR-REGLAS-I.
001950*
001960     READ TARIFARIO INTO REG-TARIFA
001970        AT END
001980           SET WS-FIN-TARIFARIO TO TRUE
001990        NOT AT END
002000           ADD 1 TO WS-TTR-CANT
002010           IF WS-TTR-CANT IS GREATER THAN 500
002020              DISPLAY '* TARIFARIO EXCEDE 500 REGLAS, SE TRUNCA'
002030              MOVE 500 TO WS-TTR-CANT
002040              SET WS-FIN-TARIFARIO TO TRUE
002050           ELSE
002060              MOVE TAR-ID-REGLA      TO
002070                 WS-TTR-ID-REGLA (WS-TTR-CANT)
002080              MOVE TAR-COD-PRODUCTO  TO
002090                 WS-TTR-COD-PRODUCTO (WS-TTR-CANT)
002100              MOVE TAR-IMPORTE-MINIMO TO
002110                 WS-TTR-IMPORTE-MINIMO (WS-TTR-CANT)
002120              MOVE TAR-IMPORTE-MAXIMO TO
002130                 WS-TTR-IMPORTE-MAXIMO (WS-TTR-CANT)
002140              MOVE TAR-IND-ACTIVA    TO
002150                 WS-TTR-IND-ACTIVA (WS-TTR-CANT)
002160              MOVE TAR-CLASE-CLIENTE TO
002170                 WS-TTR-CLASE-CLIENTE (WS-TTR-CANT)
002180              MOVE TAR-TASA-REGLA    TO
002190                 WS-TTR-TASA-REGLA (WS-TTR-CANT)
002200              MOVE TAR-PORCENTAJE-DESCUENTO TO
002210                 WS-TTR-PORCENTAJE-DESC (WS-TTR-CANT)
002220              MOVE TAR-IMPORTE-COMISION TO
002230                 WS-TTR-IMPORTE-COMISION (WS-TTR-CANT)
002240           END-IF
002250     END-READ.
002260*
002270 1100-CARGAR-REGLAS-F. EXIT.
002280*
002290*_________________________________________________________________
002300 2000-PROCESO-I.
002310*
002320     IF CTA-COD-PRODUCTO IS NOT EQUAL WS-PROD-ANTERIOR
002330        AND NOT WS-ES-PRIMERA-CUENTA
002340        PERFORM 2600-CORTE-PRODUCTO-I THRU 2600-CORTE-PRODUCTO-F
002350     END-IF.
002360*
002370     MOVE 'N' TO WS-PROD-PRIMERA-VEZ.
002400     MOVE CTA-COD-PRODUCTO TO WS-PROD-ANTERIOR.
002410*
002420     PERFORM 2100-ARMAR-REGLAS-I THRU 2100-ARMAR-REGLAS-F.
002430     PERFORM 2200-LLAMAR-TARIFARIO-I THRU 2200-LLAMAR-TARIFARIO-F.
002440     PERFORM 2500-ACUMULAR-I THRU 2500-ACUMULAR-F.
002450     PERFORM 2550-IMPRIMIR-DETALLE-I THRU 2550-IMPRIMIR-DETALLE-F.
002460*
002470     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F
002480        UNTIL WS-FIN-LECTURA
002490        OR CTA-ESTADO IS EQUAL 'ACTIVE'.
002500*
002510 2000-PROCESO-F. EXIT.
002520*
002530*-------------------------------------------------------------
002540*    ARMA, EN LK-TB-REGLAS, LA LISTA DE REGLAS CANDIDATAS PARA
002550*    EL PRODUCTO DE LA CUENTA EN CURSO (MISMO ORDEN DE DDTARIFA)
002560*-------------------------------------------------------------
002570 2100-ARMAR-REGLAS-I.
002580*
002590     MOVE ZEROS TO WS-IX-CAND.
002600     MOVE 1     TO WS-IX-TAR.
002610     PERFORM 2110-PROBAR-PRODUCTO-I THRU 2110-PROBAR-PRODUCTO-F
002620        UNTIL WS-IX-TAR IS GREATER THAN WS-TTR-CANT
002630        OR WS-IX-CAND IS EQUAL TO 50.
002640*
002650 2100-ARMAR-REGLAS-F. EXIT.
002660*
002670 2110-PROBAR-PRODUCTO-I.
002680*
002690     IF WS-TTR-COD-PRODUCTO (WS-IX-TAR) IS EQUAL CTA-COD-PRODUCTO
002700        ADD 1 TO WS-IX-CAND
002710        MOVE WS-TTR-ID-REGLA (WS-IX-TAR)        TO
002720           LK-REG-ID-REGLA (WS-IX-CAND)
002730        MOVE WS-TTR-COD-PRODUCTO (WS-IX-TAR)     TO
002740           LK-REG-COD-PRODUCTO (WS-IX-CAND)
002750        MOVE WS-TTR-IMPORTE-MINIMO (WS-IX-TAR)   TO
002760           LK-REG-IMPORTE-MINIMO (WS-IX-CAND)
002770        MOVE WS-TTR-IMPORTE-MAXIMO (WS-IX-TAR)   TO
002780           LK-REG-IMPORTE-MAXIMO (WS-IX-CAND)
002790        MOVE WS-TTR-IND-ACTIVA (WS-IX-TAR)       TO
002800           LK-REG-IND-ACTIVA (WS-IX-CAND)
002810        MOVE WS-TTR-CLASE-CLIENTE (WS-IX-TAR)    TO
002820           LK-REG-CLASE-CLIENTE (WS-IX-CAND)
002830        MOVE WS-TTR-TASA-REGLA (WS-IX-TAR)       TO
002840           LK-REG-TASA-REGLA (WS-IX-CAND)
002850        MOVE WS-TTR-PORCENTAJE-DESC (WS-IX-TAR)  TO
002860           LK-REG-PORCENTAJE-DESCUENTO (WS-IX-CAND)
002870        MOVE WS-TTR-IMPORTE-COMISION (WS-IX-TAR) TO
002880           LK-REG-IMPORTE-COMISION (WS-IX-CAND)
002890     END-IF.
002900     ADD 1 TO WS-IX-TAR.
002910*
002920 2110-PROBAR-PRODUCTO-F. EXIT.
002930*
002940*-------------------------------------------------------------
002950 2200-LLAMAR-TARIFARIO-I.
002960*
002970     MOVE CTA-TASA-INTERES       TO LK-TR-TASA-BASE.
002980     MOVE CTA-IMPORTE-CAPITAL    TO LK-TR-SALDO.
002990     MOVE WS-PARM-CLASE-CLIENTE  TO LK-TR-CLASE-CLIENTE.
003000     MOVE WS-IX-CAND             TO LK-TR-CANT-REGLAS.
003010     MOVE ZEROS                  TO LK-TR-TASA-RESULT
003020                                     LK-TR-COMISION-RESULT.
003030     MOVE SPACES                 TO LK-TR-ID-REGLA-HALLADA
003040                                     LK-TR-CON-COMISION.
003050*
003060     CALL 'PGMTRCAF' USING LK-COMUNIC-TRCAF LK-TB-REGLAS.
003070*
003080 2200-LLAMAR-TARIFARIO-F. EXIT.
003090*
003100*-------------------------------------------------------------
003110 2500-ACUMULAR-I.
003120*
003130     ADD 1 TO WS-CUENTAS-CORTE WS-CUENTAS-TOTAL.
003140     IF LK-TR-CON-COMISION-SI
003150        ADD LK-TR-COMISION-RESULT TO
003160           WS-COMISION-CORTE WS-COMISION-TOTAL
003170     END-IF.
003180*
003190 2500-ACUMULAR-F. EXIT.
003200*
003210*-------------------------------------------------------------
003220 2550-IMPRIMIR-DETALLE-I.
003230*
003240     MOVE CTA-NRO-CUENTA         TO WS-LD-CUENTA.
003250     MOVE CTA-COD-PRODUCTO       TO WS-LD-PRODUCTO.
003260     MOVE LK-TR-ID-REGLA-HALLADA TO WS-LD-REGLA.
003270     MOVE LK-TR-TASA-RESULT      TO WS-LD-TASA.
003280     MOVE LK-TR-COMISION-RESULT  TO WS-LD-COMISION.
003290*
003300     DISPLAY WS-LD-CUENTA ' ' WS-LD-PRODUCTO ' ' WS-LD-REGLA
003310             ' TASA=' WS-LD-TASA ' COMISION=' WS-LD-COMISION.
003320*
003330 2550-IMPRIMIR-DETALLE-F. EXIT.
003340*
003350*---- CORTE DE CONTROL POR CODIGO DE PRODUCTO -----------------
003360 2600-CORTE-PRODUCTO-I.
003370*
003380     DISPLAY ' '.
003390     DISPLAY '---------------------------------------------'.
003400     DISPLAY 'PRODUCTO: ' WS-PROD-ANTERIOR.
003410     DISPLAY 'CANTIDAD DE CUENTAS TARIFADAS: ' WS-CUENTAS-CORTE.
003420     DISPLAY 'COMISION ACUMULADA DEL PRODUCTO: '
003430             WS-COMISION-CORTE.
003440*
003450     MOVE ZEROS TO WS-CUENTAS-CORTE WS-COMISION-CORTE.
003460*
003470 2600-CORTE-PRODUCTO-F. EXIT.
003480*
003490*-------------------------------------------------------------
003500 2900-LEER-CUENTA-I.
003510*
003520     READ CUENTAS
003530        AT END
003540           SET WS-FIN-LECTURA TO TRUE
003550        NOT AT END
003560           CONTINUE
003570     END-READ.
003580*
003590 2900-LEER-CUENTA-F. EXIT.
003600*
003610*_________________________________________________________________
003620 9999-FINAL-I.
003630*
003640     IF WS-CUENTAS-TOTAL IS GREATER THAN ZEROS
003650        PERFORM 2600-CORTE-PRODUCTO-I THRU 2600-CORTE-PRODUCTO-F
003660     END-IF.
003670*
003680     CLOSE CUENTAS.
003690*
003700     DISPLAY ' '.
003710     DISPLAY '==============================================='.
003720     DISPLAY 'TOTAL CUENTAS TARIFADAS: ' WS-CUENTAS-TOTAL.
003730     DISPLAY 'TOTAL COMISION ACUMULADA: ' WS-COMISION-TOTAL.
003740*
003750 9999-FINAL-F. EXIT.
