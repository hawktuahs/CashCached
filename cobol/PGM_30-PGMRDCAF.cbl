000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMRDCAF.
000030 AUTHOR.          D FERREYRA ROJO.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1991-03-05.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   CLASE SINCRONICA 27/30                    *
000110*                   ===================                       *
000120*  RESCATE DE UNA CUENTA A PLAZO FIJO (VENCIMIENTO O           *
000130*  RESCATE ANTICIPADO).  LA CUENTA A RESCATAR SE RECIBE POR    *
000140*  PARAMETRO (SYSIN).  CALCULA INTERES DEVENGADO, PENALIDAD    *
000150*  POR RESCATE ANTICIPADO SI CORRESPONDE, LIQUIDA EL NETO A    *
000160*  PAGAR CONTRA LA BILLETERA CASHCACHED DEL CLIENTE Y CIERRA   *
000170*  LA CUENTA (MAESTRO VIEJO/NUEVO).                            *
000180***************************************************************
000190*    H I S T O R I A   D E    C A M B I O S                    *
000200*---------------------------------------------------------------
000210*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000220*---------------------------------------------------------------
000230*  1991-03-05 RHB  CAF-0050  ALTA DEL PROGRAMA ORIGINAL         *
000240*  1993-07-19 MOL  CAF-0120  SE INCORPORA LA PENALIDAD PRORRA-  *
000250*                  TEADA PARA RESCATES A MENOS DE 30 DIAS       *
000260*  1998-06-08 NQV  CAF-0261  LIQUIDACION CONTRA PGMCKCAF EN     *
000270*                  LUGAR DE CONTABILIDAD INTERNA DIRECTA        *
000280*  1999-01-25 NQV  CAF-Y2K5  FECHAS A 8 POSICIONES (SIGLO)      *
000290*  2001-11-20 DFR  CAF-0411  SE CORRIGE EL CALCULO DE DIAS      *
000300*                  ENTRE FECHAS PARA AÑOS BISIESTOS             *
000302*  2002-04-09 DFR  CAF-0428  INTERES DEVENGADO Y PENALIDAD SE    *
000304*                  REDONDEAN A FICHA ENTERA EN EL MOMENTO DEL   *
000306*                  CALCULO (YA NO A LOS CENTAVOS), PARA QUE EL  *
000308*                  NETO A FICHAS NO PIERDA UNA FICHA POR RESTO  *
000309*                  TRUNCADO AL CONVERTIR A ENTERO                *
000310***************************************************************
000320*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370*
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT CUENTAS   ASSIGN DDCTAPFJ
000410     FILE STATUS IS FS-CUENTAS.
000420*
000430     SELECT CTANUEVA  ASSIGN DDCTASAL
000440     FILE STATUS IS FS-CTANUEVA.
000450*
000460     SELECT MOVTOS    ASSIGN DDMOVCTA
000470     FILE STATUS IS FS-MOVTOS.
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000490 DATA DIVISION.
000500 FILE SECTION.
000510*
000520 FD  CUENTAS
000530     BLOCK CONTAINS 0 RECORDS
000540     RECORDING MODE IS F.
000550     COPY TBCTAPFJ.
000560*
000570 FD  CTANUEVA
000580     BLOCK CONTAINS 0 RECORDS
000590     RECORDING MODE IS F.
000600 01  REG-CTAPFJ-NVA          PIC X(120).
000610*
000620 FD  MOVTOS
000630     BLOCK CONTAINS 0 RECORDS
000640     RECORDING MODE IS F.
000650     COPY TBMOVCTA.
000660*
000670 WORKING-STORAGE SECTION.
000680*=======================*
000690 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000700*
000710*----------- ARCHIVOS -------------------------------------------
000720 77  FS-CUENTAS               PIC XX      VALUE SPACES.
000730 77  FS-CTANUEVA              PIC XX      VALUE SPACES.
000740 77  FS-MOVTOS                PIC XX      VALUE SPACES.
000750*
000760 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
000770     88  WS-FIN-LECTURA                   VALUE 'Y'.
000780     88  WS-NO-FIN-LECTURA                VALUE 'N'.
000790*
000800 77  WS-CTA-ENCONTRADA        PIC X       VALUE 'N'.
000810     88  WS-CTA-FUE-HALLADA              VALUE 'Y'.
000820*
000830 77  WS-CTA-RECHAZADA         PIC X       VALUE 'N'.
000840     88  WS-RESCATE-RECHAZADO             VALUE 'Y'.
000850*
000860 77  WS-ESTA-VENCIDA          PIC X       VALUE 'N'.
000870     88  WS-CUENTA-VENCIDA                VALUE 'Y'.
000880*
000890*----------- PARAMETRO DE ENTRADA (SYSIN) ------------------------
000900 01  WS-PARAMETRO-ENTRADA.
000910     03  WS-PARM-CTA-A-RESCATAR PIC X(20) VALUE SPACES.
000920     03  FILLER                 PIC X(60) VALUE SPACES.
000930*
000940*----------- FECHA DE PROCESO -------------------------------------
000950 01  WS-FECHA-PROCESO.
000960     03  WS-FPRO-AAAA         PIC 9(4)    VALUE ZEROS.
000970     03  WS-FPRO-MM           PIC 9(2)    VALUE ZEROS.
000980     03  WS-FPRO-DD           PIC 9(2)    VALUE ZEROS.
000985 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO
000986                              PIC 9(8).
000990*
001000*----------- CALCULO DE DIAS ENTRE FECHAS -------------------------
001010 01  WS-TB-DIAS-ACUM-VALUES.
001020     03  FILLER PIC 9(3) COMP VALUE 0.
001030     03  FILLER PIC 9(3) COMP VALUE 31.
001040     03  FILLER PIC 9(3) COMP VALUE 59.
001050     03  FILLER PIC 9(3) COMP VALUE 90.
001060     03  FILLER PIC 9(3) COMP VALUE 120.
001070     03  FILLER PIC 9(3) COMP VALUE 151.
001080     03  FILLER PIC 9(3) COMP VALUE 181.
001090     03  FILLER PIC 9(3) COMP VALUE 212.
001100     03  FILLER PIC 9(3) COMP VALUE 243.
001110     03  FILLER PIC 9(3) COMP VALUE 273.
001120     03  FILLER PIC 9(3) COMP VALUE 304.
001130     03  FILLER PIC 9(3) COMP VALUE 334.
001140 01  WS-TB-DIAS-ACUM REDEFINES WS-TB-DIAS-ACUM-VALUES.
001150     03  WS-DIAS-ACUM-MES  PIC 9(3) COMP OCCURS 12 TIMES.
001155*
001156 77  WS-ANIO-MENOS-1          PIC S9(4)    COMP VALUE ZEROS.
001157 77  WS-REM-4                 PIC S9(4)    COMP VALUE ZEROS.
001158 77  WS-REM-100               PIC S9(4)    COMP VALUE ZEROS.
001159 77  WS-REM-400               PIC S9(4)    COMP VALUE ZEROS.
001161 77  WS-Q-4                   PIC S9(9)    COMP VALUE ZEROS.
001162 77  WS-Q-100                 PIC S9(9)    COMP VALUE ZEROS.
001163 77  WS-Q-400                 PIC S9(9)    COMP VALUE ZEROS.
001164 77  WS-Q-DUMMY               PIC S9(9)    COMP VALUE ZEROS.
001160*
001170 77  WS-DIAS-AAAA             PIC 9(4)     COMP VALUE ZEROS.
001180 77  WS-DIAS-MM               PIC 9(2)     COMP VALUE ZEROS.
001190 77  WS-DIAS-DD               PIC 9(2)     COMP VALUE ZEROS.
001200 77  WS-DIAS-BISIESTO         PIC X        VALUE 'N'.
001210     88  WS-ANIO-BISIESTO                  VALUE 'Y'.
001220 77  WS-DIAS-ABSOLUTOS        PIC S9(9)    COMP VALUE ZEROS.
001230*
001240 77  WS-DIAS-TOTALES          PIC S9(9)    COMP VALUE ZEROS.
001250 77  WS-DIAS-TRANSCURR        PIC S9(9)    COMP VALUE ZEROS.
001260 77  WS-DIAS-P-VENCER         PIC S9(9)    COMP VALUE ZEROS.
001270*
001280*----------- MONTOS DEL RESCATE -----------------------------------
001290*    INTERES Y PENALIDAD SE REDONDEAN A FICHA ENTERA (SIN
001291*    DECIMALES) EN EL PUNTO EN QUE SE CALCULAN, NO AL FINAL,
001292*    PARA QUE EL NETO A PAGAR NO PIERDA CENTAVOS POR TRUNCADO.
001295 77  WS-INTERES-DEVENGADO     PIC S9(13)    COMP-3 VALUE ZEROS.
001300 77  WS-TASA-DIARIA           PIC S9(7)V9(10) COMP-3 VALUE ZEROS.
001310 77  WS-PENALIDAD             PIC S9(13)    COMP-3 VALUE ZEROS.
001320 77  WS-TASA-PRORRATEADA      PIC S9(3)V9(10)  COMP-3 VALUE ZEROS.
001330 77  WS-NETO-A-PAGAR          PIC S9(13)V99 COMP-3 VALUE ZEROS.
001340 77  WS-NETO-FICHAS           PIC S9(13)   COMP-3 VALUE ZEROS.
001350 77  WS-TIPO-RESCATE          PIC X(20)     VALUE SPACES.
001360*
001370 77  WS-SALDO-CTA-ACTUAL      PIC S9(13)V99 COMP-3 VALUE ZEROS.
001380 77  WS-SALDO-CTA-NUEVO       PIC S9(13)V99 COMP-3 VALUE ZEROS.
001390*
001400*----------- SUBPROGRAMAS ------------------------------------------
001410 77  WS-PGMTXCAF              PIC X(8)      VALUE 'PGMTXCAF'.
001420 77  WS-PGMCKCAF              PIC X(8)      VALUE 'PGMCKCAF'.
001430 77  WS-CLIENTE-TESORO        PIC X(20)     VALUE 'TREASURY'.
001440*
001450 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001460*
001470*-----------------------------------------------------------------
001480 LINKAGE SECTION.
001490*================*
001500 01  LK-COMUNIC-TXCAF.
001510     03  LK-TIPO-MOVTO        PIC X(20).
001520     03  LK-SALDO-ACTUAL      PIC S9(13)V99 COMP-3.
001530     03  LK-IMPORTE           PIC S9(13)V99 COMP-3.
001540     03  LK-SALDO-NUEVO       PIC S9(13)V99 COMP-3.
001550     03  LK-RECHAZADO         PIC X.
001560         88  LK-MOVTO-RECHAZADO VALUE 'Y'.
001565 01  LK-COMUNIC-R REDEFINES LK-COMUNIC-TXCAF.
001566     03  LK-R-TIPO            PIC X(20).
001567     03  LK-R-RESTO           PIC X(28).
001570*
001580 01  LK-COMUNIC-CKCAF.
001590     03  LK-CK-OPERACION      PIC X(12).
001600     03  LK-CK-CLIENTE-ORIGEN PIC X(20).
001610     03  LK-CK-CLIENTE-DESTINO PIC X(20).
001620     03  LK-CK-IMPORTE        PIC S9(13)   COMP-3.
001630     03  LK-CK-MONEDA         PIC X(3).
001640     03  LK-CK-SALDO-RESULT   PIC S9(13)   COMP-3.
001650     03  LK-CK-VALOR-CONVERT  PIC S9(13)V9(4) COMP-3.
001660     03  LK-CK-TOTAL-LIBRO    PIC S9(15)   COMP-3.
001670     03  LK-CK-RECHAZADO      PIC X.
001680         88  LK-CK-OPERACION-RECHAZADA VALUE 'Y'.
001690     03  FILLER               PIC X(10).
001700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001710 PROCEDURE DIVISION.
001720*
001730 MAIN-PROGRAM-I.
001740*
001750     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
001760     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
001770        UNTIL WS-FIN-LECTURA.
001780     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001790*
001800 MAIN-PROGRAM-F. GOBACK.
001810*
001820*_________________________________________________________________
001830 1000-INICIO-I.
001840*
001850     ACCEPT WS-PARAMETRO-ENTRADA FROM SYSIN.
001860     ACCEPT WS-FECHA-PROCESO     FROM DATE YYYYMMDD.
001870     SET WS-NO-FIN-LECTURA TO TRUE.
001880*
001890     OPEN INPUT  CUENTAS.
001900     IF FS-CUENTAS IS NOT EQUAL '00'
001910        DISPLAY '* ERROR EN OPEN CUENTAS INICIO = ' FS-CUENTAS
001920        SET WS-FIN-LECTURA TO TRUE
001930     END-IF.
001940*
001950     OPEN OUTPUT CTANUEVA.
001960     IF FS-CTANUEVA IS NOT EQUAL '00'
001970        DISPLAY '* ERROR EN OPEN CTANUEVA INICIO = ' FS-CTANUEVA
001980        SET WS-FIN-LECTURA TO TRUE
001990     END-IF.
002000*
002010     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F.
002020*
002030 1000-INICIO-F. EXIT.
002040*
002050*_________________________________________________________________
002060 2000-PROCESO-I.
002070*
002080     IF CTA-NRO-CUENTA IS EQUAL WS-PARM-CTA-A-RESCATAR
002090        SET WS-CTA-FUE-HALLADA TO TRUE
002100        PERFORM 2050-RESCATAR-CUENTA-I THRU 2050-RESCATAR-CUENTA-F
002110     END-IF.
002120*
002130     MOVE REG-CTAPFJ TO REG-CTAPFJ-NVA.
002140     WRITE REG-CTAPFJ-NVA.
002150     IF FS-CTANUEVA IS NOT EQUAL '00'
002160        DISPLAY '* ERROR EN WRITE CTANUEVA = ' FS-CTANUEVA
002170     END-IF.
002180*
002190     PERFORM 2900-LEER-CUENTA-I THRU 2900-LEER-CUENTA-F.
002200*
002210 2000-PROCESO-F. EXIT.
002220*
002230*-------------------------------------------------------------
002240 2050-RESCATAR-CUENTA-I.
002250*
002260     MOVE 'N' TO WS-CTA-RECHAZADA.
002270     IF CTA-ESTADO IS NOT EQUAL 'ACTIVE'
002280        SET WS-RESCATE-RECHAZADO TO TRUE
002290        DISPLAY '* CUENTA NO VIGENTE, NO SE RESCATA: '
002300                CTA-NRO-CUENTA
002310     ELSE
002320        PERFORM 2100-DETERMINAR-VENCIMIENTO-I
002330           THRU 2100-DETERMINAR-VENCIMIENTO-F
002340        PERFORM 2150-INTERES-DEVENGADO-I
002350           THRU 2150-INTERES-DEVENGADO-F
002360        PERFORM 2200-PENALIDAD-I
002370           THRU 2200-PENALIDAD-F
002380        PERFORM 2300-NETO-A-PAGAR-I
002390           THRU 2300-NETO-A-PAGAR-F
002400        PERFORM 2400-LIQUIDAR-I
002410           THRU 2400-LIQUIDAR-F
002420        PERFORM 2500-GRABAR-MOVIMIENTO-I
002430           THRU 2500-GRABAR-MOVIMIENTO-F
002440        MOVE 'CLOSED' TO CTA-ESTADO
002450        PERFORM 2700-INFORME-I
002460           THRU 2700-INFORME-F
002470     END-IF.
002480*
002490 2050-RESCATAR-CUENTA-F. EXIT.
002500*
002510*-------------------------------------------------------------
002520*    DETERMINA SI LA CUENTA YA ALCANZO SU VENCIMIENTO Y LOS
002530*    DIAS TOTALES/TRANSCURRIDOS/A VENCER QUE SE VAN A USAR EN
002540*    EL INTERES DEVENGADO Y EN LA PENALIDAD.
002550*-------------------------------------------------------------
002560 2100-DETERMINAR-VENCIMIENTO-I.
002570*
002580     MOVE 'N' TO WS-ESTA-VENCIDA.
002590     IF WS-FECHA-PROCESO IS GREATER THAN OR EQUAL
002600        CTA-FECHA-VENCIMIENTO
002610        SET WS-CUENTA-VENCIDA TO TRUE
002620     END-IF.
002630*
002640     MOVE CTA-FAPE-AAAA TO WS-DIAS-AAAA.
002650     MOVE CTA-FAPE-MM   TO WS-DIAS-MM.
002660     MOVE CTA-FAPE-DD   TO WS-DIAS-DD.
002670     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
002680     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-TOTALES.
002690*
002700     MOVE CTA-FVTO-AAAA TO WS-DIAS-AAAA.
002710     MOVE CTA-FVTO-MM   TO WS-DIAS-MM.
002720     MOVE CTA-FVTO-DD   TO WS-DIAS-DD.
002730     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
002740     SUBTRACT WS-DIAS-TOTALES FROM WS-DIAS-ABSOLUTOS
002750        GIVING WS-DIAS-TOTALES.
002760*
002770     MOVE WS-FPRO-AAAA  TO WS-DIAS-AAAA.
002780     MOVE WS-FPRO-MM    TO WS-DIAS-MM.
002790     MOVE WS-FPRO-DD    TO WS-DIAS-DD.
002800     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
002810*
002820     MOVE CTA-FAPE-AAAA TO WS-DIAS-AAAA.
002830     MOVE CTA-FAPE-MM   TO WS-DIAS-MM.
002840     MOVE CTA-FAPE-DD   TO WS-DIAS-DD.
002850     SUBTRACT WS-DIAS-ABSOLUTOS FROM ZEROS
002860        GIVING WS-DIAS-TRANSCURR.
002870     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
002880     ADD WS-DIAS-ABSOLUTOS TO WS-DIAS-TRANSCURR.
002890     MULTIPLY WS-DIAS-TRANSCURR BY -1 GIVING WS-DIAS-TRANSCURR.
002900*
002910     MOVE CTA-FVTO-AAAA TO WS-DIAS-AAAA.
002920     MOVE CTA-FVTO-MM   TO WS-DIAS-MM.
002930     MOVE CTA-FVTO-DD   TO WS-DIAS-DD.
002940     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
002950     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-P-VENCER.
002960*
002970     MOVE WS-FPRO-AAAA  TO WS-DIAS-AAAA.
002980     MOVE WS-FPRO-MM    TO WS-DIAS-MM.
002990     MOVE WS-FPRO-DD    TO WS-DIAS-DD.
003000     PERFORM 9100-FECHA-A-DIAS-I THRU 9100-FECHA-A-DIAS-F.
003010     SUBTRACT WS-DIAS-ABSOLUTOS FROM WS-DIAS-P-VENCER.
003020*
003030 2100-DETERMINAR-VENCIMIENTO-F. EXIT.
003040*
003050*-------------------------------------------------------------
003060*    INTERES DEVENGADO HASTA LA FECHA DE PROCESO.
003070*-------------------------------------------------------------
003080 2150-INTERES-DEVENGADO-I.
003090*
003100     IF WS-DIAS-TRANSCURR IS GREATER THAN OR EQUAL
003110        WS-DIAS-TOTALES
003120        COMPUTE WS-INTERES-DEVENGADO ROUNDED =
003130           CTA-IMPORTE-VENCIMIENTO - CTA-IMPORTE-CAPITAL
003140     ELSE
003150        COMPUTE WS-TASA-DIARIA ROUNDED =
003160           (CTA-IMPORTE-VENCIMIENTO - CTA-IMPORTE-CAPITAL)
003170              / WS-DIAS-TOTALES
003180        COMPUTE WS-INTERES-DEVENGADO ROUNDED =
003190           WS-TASA-DIARIA * WS-DIAS-TRANSCURR
003200     END-IF.
003210*
003220 2150-INTERES-DEVENGADO-F. EXIT.
003230*
003240*-------------------------------------------------------------
003250*    PENALIDAD POR RESCATE ANTICIPADO (BASE 2,00% DEL CAPITAL,
003260*    PRORRATEADA SI FALTAN MENOS DE 30 DIAS PARA EL VTO.).
003270*-------------------------------------------------------------
003280 2200-PENALIDAD-I.
003290*
003300     EVALUATE TRUE
003310        WHEN WS-CUENTA-VENCIDA
003320           MOVE ZEROS            TO WS-PENALIDAD
003330           MOVE 'MATURITY-PAYOUT' TO WS-TIPO-RESCATE
003340        WHEN WS-DIAS-P-VENCER IS LESS THAN OR EQUAL ZEROS
003350           MOVE ZEROS                TO WS-PENALIDAD
003360           MOVE 'PREMATURE-CLOSURE'  TO WS-TIPO-RESCATE
003370        WHEN WS-DIAS-P-VENCER IS GREATER THAN OR EQUAL 30
003380           COMPUTE WS-PENALIDAD ROUNDED =
003390              CTA-IMPORTE-CAPITAL * 0.02
003400           MOVE 'PREMATURE-CLOSURE'  TO WS-TIPO-RESCATE
003410        WHEN OTHER
003420           COMPUTE WS-TASA-PRORRATEADA ROUNDED =
003430              0.02 * WS-DIAS-P-VENCER / 30
003440           COMPUTE WS-PENALIDAD ROUNDED =
003450              CTA-IMPORTE-CAPITAL * WS-TASA-PRORRATEADA
003460           MOVE 'PREMATURE-CLOSURE'  TO WS-TIPO-RESCATE
003470     END-EVALUATE.
003480*
003490 2200-PENALIDAD-F. EXIT.
003500*
003510*-------------------------------------------------------------
003520 2300-NETO-A-PAGAR-I.
003530*
003540     COMPUTE WS-NETO-A-PAGAR =
003550        CTA-IMPORTE-CAPITAL + WS-INTERES-DEVENGADO
003560           - WS-PENALIDAD.
003570     MOVE WS-NETO-A-PAGAR TO WS-NETO-FICHAS.
003580*
003590 2300-NETO-A-PAGAR-F. EXIT.
003600*
003610*-------------------------------------------------------------
003620*    LIQUIDACION CONTRA LA BILLETERA CASHCACHED: SE DEBITA LA
003630*    BILLETERA DE TESORO Y SE ACREDITA LA DEL CLIENTE.
003640*-------------------------------------------------------------
003650 2400-LIQUIDAR-I.
003660*
003670     MOVE 'REDEEM'            TO LK-CK-OPERACION.
003680     MOVE WS-CLIENTE-TESORO   TO LK-CK-CLIENTE-ORIGEN.
003690     MOVE WS-NETO-FICHAS      TO LK-CK-IMPORTE.
003700     CALL WS-PGMCKCAF USING LK-COMUNIC-CKCAF.
003710*
003720     MOVE 'ISSUE'             TO LK-CK-OPERACION.
003730     MOVE CTA-NRO-CLIENTE     TO LK-CK-CLIENTE-ORIGEN.
003740     MOVE WS-NETO-FICHAS      TO LK-CK-IMPORTE.
003750     CALL WS-PGMCKCAF USING LK-COMUNIC-CKCAF.
003760*
003770 2400-LIQUIDAR-F. EXIT.
003780*
003790*-------------------------------------------------------------
003800*    REGISTRA EL MOVIMIENTO DE CIERRE EN EL ARCHIVO DE
003810*    MOVIMIENTOS, DELEGANDO EL CALCULO DE SALDO A PGMTXCAF.
003820*-------------------------------------------------------------
003830 2500-GRABAR-MOVIMIENTO-I.
003840*
003850     MOVE CTA-IMPORTE-CAPITAL TO WS-SALDO-CTA-ACTUAL.
003860     PERFORM 2550-BUSCAR-SALDO-CTA-I THRU 2550-BUSCAR-SALDO-CTA-F.
003870*
003880     MOVE WS-TIPO-RESCATE     TO LK-TIPO-MOVTO.
003890     MOVE WS-SALDO-CTA-ACTUAL TO LK-SALDO-ACTUAL.
003900     MOVE WS-NETO-A-PAGAR     TO LK-IMPORTE.
003910     MOVE SPACES              TO LK-RECHAZADO.
003920     CALL WS-PGMTXCAF USING LK-COMUNIC-TXCAF.
003930*
003940     IF LK-MOVTO-RECHAZADO
003950        MOVE ZEROS TO WS-SALDO-CTA-NUEVO
003960        DISPLAY '* SALDO INSUFICIENTE EN EL CIERRE, SE FUERZA '
003970                'SALDO CERO PARA: ' CTA-NRO-CUENTA
003980     ELSE
003990        MOVE LK-SALDO-NUEVO TO WS-SALDO-CTA-NUEVO
004000     END-IF.
004010*
004020     MOVE SPACES              TO MOV-ID-MOVIMIENTO.
004030     STRING CTA-NRO-CUENTA DELIMITED BY SPACE
004040            '-RESCATE'     DELIMITED BY SIZE
004050            INTO MOV-ID-MOVIMIENTO.
004060     MOVE CTA-NRO-CUENTA      TO MOV-NRO-CUENTA.
004070     MOVE WS-TIPO-RESCATE     TO MOV-TIPO-MOVIMIENTO.
004080     MOVE WS-NETO-A-PAGAR     TO MOV-IMPORTE.
004090     MOVE WS-SALDO-CTA-NUEVO  TO MOV-SALDO-POSTERIOR.
004100     MOVE WS-FECHA-PROCESO    TO MOV-FECHA-MOVIMIENTO.
004110*
004120     OPEN EXTEND MOVTOS.
004130     IF FS-MOVTOS IS NOT EQUAL '00'
004140        DISPLAY '* ERROR EN OPEN EXTEND MOVTOS = ' FS-MOVTOS
004150     ELSE
004160        WRITE REG-MOVCTA
004170        IF FS-MOVTOS IS NOT EQUAL '00'
004180           DISPLAY '* ERROR EN WRITE MOVTOS = ' FS-MOVTOS
004190        END-IF
004200        CLOSE MOVTOS
004210     END-IF.
004220*
004230 2500-GRABAR-MOVIMIENTO-F. EXIT.
004240*
004250*-------------------------------------------------------------
004260*    BUSCA EL ULTIMO SALDO POSTERIOR YA REGISTRADO PARA LA
004270*    CUENTA EN CURSO (SI NO HAY MOVIMIENTOS, QUEDA EL CAPITAL).
004280*-------------------------------------------------------------
004290 2550-BUSCAR-SALDO-CTA-I.
004300*
004310     OPEN INPUT MOVTOS.
004320     IF FS-MOVTOS IS NOT EQUAL '00'
004330        DISPLAY '* ERROR EN OPEN MOVTOS BUSQUEDA = ' FS-MOVTOS
004340     ELSE
004350        PERFORM 2560-LEER-MOVTO-SALDO-I
004360           THRU 2560-LEER-MOVTO-SALDO-F
004370           UNTIL FS-MOVTOS IS NOT EQUAL '00'
004380        CLOSE MOVTOS
004390     END-IF.
004400*
004410 2550-BUSCAR-SALDO-CTA-F. EXIT.
004420*
004430*-------------------------------------------------------------
004440 2560-LEER-MOVTO-SALDO-I.
004450*
004460     READ MOVTOS.
004470     IF FS-MOVTOS IS EQUAL '00'
004480        AND MOV-NRO-CUENTA IS EQUAL CTA-NRO-CUENTA
004490        MOVE MOV-SALDO-POSTERIOR TO WS-SALDO-CTA-ACTUAL
004500     END-IF.
004510*
004520 2560-LEER-MOVTO-SALDO-F. EXIT.
004530*
004540*-------------------------------------------------------------
004550 2700-INFORME-I.
004560*
004570     DISPLAY '================================================='.
004580     DISPLAY 'RESULTADO DEL RESCATE - CUENTA: ' CTA-NRO-CUENTA.
004590     DISPLAY 'TIPO DE RESCATE      : ' WS-TIPO-RESCATE.
004600     DISPLAY 'CAPITAL              : ' CTA-IMPORTE-CAPITAL.
004610     DISPLAY 'INTERES DEVENGADO    : ' WS-INTERES-DEVENGADO.
004620     DISPLAY 'PENALIDAD            : ' WS-PENALIDAD.
004630     DISPLAY 'NETO A PAGAR         : ' WS-NETO-A-PAGAR.
004640*
004650 2700-INFORME-F. EXIT.
004660*
004670*-------------------------------------------------------------
004680*    FECHA AAAA/MM/DD EN WS-DIAS-AAAA/MM/DD A NUMERO ABSOLUTO
004690*    DE DIAS (CALENDARIO GREGORIANO PROLEPTICO). SOLO SE USA
004700*    PARA RESTAR FECHAS ENTRE SI; EL ORIGEN ES ARBITRARIO.
004710*-------------------------------------------------------------
004720 9100-FECHA-A-DIAS-I.
004730*
004740     MOVE 'N' TO WS-DIAS-BISIESTO.
004745     DIVIDE WS-DIAS-AAAA BY 4   GIVING WS-Q-DUMMY REMAINDER WS-REM-4.
004746     DIVIDE WS-DIAS-AAAA BY 100 GIVING WS-Q-DUMMY REMAINDER WS-REM-100.
004747     DIVIDE WS-DIAS-AAAA BY 400 GIVING WS-Q-DUMMY REMAINDER WS-REM-400.
004750     IF (WS-REM-4 IS EQUAL ZEROS AND WS-REM-100 IS NOT EQUAL ZEROS)
004770        OR  WS-REM-400 IS EQUAL ZEROS
004780        SET WS-ANIO-BISIESTO TO TRUE
004790     END-IF.
004800*
004805     SUBTRACT 1 FROM WS-DIAS-AAAA GIVING WS-ANIO-MENOS-1.
004806     DIVIDE WS-ANIO-MENOS-1 BY 4   GIVING WS-Q-4.
004807     DIVIDE WS-ANIO-MENOS-1 BY 100 GIVING WS-Q-100.
004808     DIVIDE WS-ANIO-MENOS-1 BY 400 GIVING WS-Q-400.
004810     COMPUTE WS-DIAS-ABSOLUTOS =
004820        365 * WS-ANIO-MENOS-1
004830        + WS-Q-4
004840        - WS-Q-100
004850        + WS-Q-400
004860        + WS-DIAS-ACUM-MES (WS-DIAS-MM)
004870        + WS-DIAS-DD.
004880*
004890     IF WS-ANIO-BISIESTO AND WS-DIAS-MM IS GREATER THAN 2
004900        ADD 1 TO WS-DIAS-ABSOLUTOS
004910     END-IF.
004920*
004930 9100-FECHA-A-DIAS-F. EXIT.
004940*
004950*-------------------------------------------------------------
004960 2900-LEER-CUENTA-I.
004970*
004980     READ CUENTAS
004990*
005000     EVALUATE FS-CUENTAS
005010        WHEN '00'
005020           CONTINUE
005030        WHEN '10'
005040           SET WS-FIN-LECTURA TO TRUE
005050        WHEN OTHER
005060           DISPLAY '*ERROR EN LECTURA CUENTAS : ' FS-CUENTAS
005070           SET WS-FIN-LECTURA TO TRUE
005080     END-EVALUATE.
005090*
005100 2900-LEER-CUENTA-F. EXIT.
005110*
005120*-------------------------------------------------------------
005130 9999-FINAL-I.
005140*
005150     CLOSE CUENTAS CTANUEVA.
005160*
005170     IF NOT WS-CTA-FUE-HALLADA
005180        DISPLAY '* CUENTA NO ENCONTRADA: ' WS-PARM-CTA-A-RESCATAR
005190     END-IF.
005200*
005210     MOVE 'CLOSE' TO LK-CK-OPERACION.
005220     CALL WS-PGMCKCAF USING LK-COMUNIC-CKCAF.
005230*
005240     DISPLAY '**********************************************'.
005250*
005260 9999-FINAL-F. EXIT.
