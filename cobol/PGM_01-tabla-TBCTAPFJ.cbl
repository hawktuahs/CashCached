000010***************************************************************
000020*    LAYOUT  ARCHIVO   CUENTAS A PLAZO FIJO                    *
000030*    KC02803.CASHCACHED.CTAPFJ                                 *
000040*    LARGO REGISTRO = 120 BYTES                                *
000050*                                                               *
000060*    MANTENIDO COMO MAESTRO (LECTURA/REESCRITURA VIEJO-NUEVO)  *
000070*    ORDENADO POR CTA-NRO-CUENTA ASCENDENTE                    *
000080***************************************************************
000090*    H I S T O R I A   D E    C A M B I O S                    *
000100*---------------------------------------------------------------
000110*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000120*---------------------------------------------------------------
000130*  1989-04-11 RHB  CAF-0001  ALTA DEL LAYOUT ORIGINAL           *
000140*  1993-09-02 MOL  CAF-0118  SE AGREGA CTA-COD-SUCURSAL         *
000150*  1999-01-14 NQV  CAF-Y2K1  FECHAS A 8 POSICIONES (SIGLO)      *
000160***************************************************************
000170 01  REG-CTAPFJ.
000180*    POSICION RELATIVA (1:20) NUMERO DE CUENTA - CLAVE
000190     03  CTA-NRO-CUENTA      PIC X(20)    VALUE SPACES.
000200*    POSICION RELATIVA (21:20) NUMERO DE CLIENTE TITULAR
000210     03  CTA-NRO-CLIENTE     PIC X(20)    VALUE SPACES.
000220*    POSICION RELATIVA (41:10) CODIGO DE PRODUCTO PLAZO FIJO
000230     03  CTA-COD-PRODUCTO    PIC X(10)    VALUE SPACES.
000240*    POSICION RELATIVA (51:8) IMPORTE CAPITAL DEPOSITADO
000250     03  CTA-IMPORTE-CAPITAL PIC S9(13)V99 COMP-3 VALUE ZEROS.
000260*    POSICION RELATIVA (59:3) TASA NOMINAL ANUAL EN PORCENTAJE
000270     03  CTA-TASA-INTERES    PIC S9(3)V99 COMP-3  VALUE ZEROS.
000280*    POSICION RELATIVA (62:3) PLAZO EN MESES DEL DEPOSITO
000290     03  CTA-PLAZO-MESES     PIC S9(4)   COMP-3   VALUE ZEROS.
000300*    POSICION RELATIVA (65:8) CAPITAL + INTERES TOTAL AL VTO.
000310     03  CTA-IMPORTE-VENCIMIENTO
000320                             PIC S9(13)V99 COMP-3 VALUE ZEROS.
000330*    POSICION RELATIVA (73:8) FECHA DE APERTURA AAAAMMDD
000340     03  CTA-FECHA-APERTURA  PIC 9(8)     VALUE ZEROS.
000350*    REDEFINICION PARA DESCOMPONER LA FECHA DE APERTURA
000360     03  CTA-FECHA-APERT-R   REDEFINES CTA-FECHA-APERTURA.
000370         05  CTA-FAPE-AAAA   PIC 9(4).
000380         05  CTA-FAPE-MM     PIC 9(2).
000390         05  CTA-FAPE-DD     PIC 9(2).
000400*    POSICION RELATIVA (81:8) FECHA DE VENCIMIENTO AAAAMMDD
000410     03  CTA-FECHA-VENCIMIENTO
000420                             PIC 9(8)     VALUE ZEROS.
000430*    REDEFINICION PARA DESCOMPONER LA FECHA DE VENCIMIENTO
000440     03  CTA-FECHA-VENC-R    REDEFINES CTA-FECHA-VENCIMIENTO.
000450         05  CTA-FVTO-AAAA   PIC 9(4).
000460         05  CTA-FVTO-MM     PIC 9(2).
000470         05  CTA-FVTO-DD     PIC 9(2).
000480*    POSICION RELATIVA (89:8) ESTADO DE LA CUENTA
000490*    ACTIVE = VIGENTE   ; CLOSED = RESCATADA/CANCELADA
000500     03  CTA-ESTADO          PIC X(8)     VALUE SPACES.
000510*    POSICION RELATIVA (97:10) SUCURSAL DE APERTURA
000520     03  CTA-COD-SUCURSAL    PIC X(10)    VALUE SPACES.
000530*    POSICION RELATIVA (107:14) USO FUTURO
000540     03  FILLER              PIC X(14)    VALUE SPACES.
