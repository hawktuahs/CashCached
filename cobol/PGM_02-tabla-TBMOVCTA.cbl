000010***************************************************************
000020*    LAYOUT  ARCHIVO   MOVIMIENTOS DE CUENTA PLAZO FIJO        *
000030*    KC02803.CASHCACHED.MOVCTA                                 *
000040*    LARGO REGISTRO = 101 BYTES                                *
000050*                                                               *
000060*    ARCHIVO DE SOLO AGREGADO (EXTEND); TAMBIEN SE LEE PARA    *
000070*    RECONSTRUIR EL SALDO VIGENTE Y CONTAR ACREDITACIONES      *
000080*    DE INTERES YA LIQUIDADAS POR CUENTA                       *
000090***************************************************************
000100*    H I S T O R I A   D E    C A M B I O S                    *
000110*---------------------------------------------------------------
000120*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000130*---------------------------------------------------------------
000140*  1990-02-20 RHB  CAF-0004  ALTA DEL LAYOUT ORIGINAL           *
000150*  1996-11-08 MOL  CAF-0201  SE AGREGA MOV-SALDO-POSTERIOR      *
000160*  1999-03-03 NQV  CAF-Y2K2  FECHAS A 8 POSICIONES (SIGLO)      *
000170***************************************************************
000180 01  REG-MOVCTA.
000190*    POSICION RELATIVA (1:40) IDENTIFICADOR UNICO DE MOVIMIENTO
000200     03  MOV-ID-MOVIMIENTO   PIC X(40)    VALUE SPACES.
000210*    POSICION RELATIVA (41:20) CUENTA A LA QUE PERTENECE
000220     03  MOV-NRO-CUENTA      PIC X(20)    VALUE SPACES.
000230*    POSICION RELATIVA (61:20) TIPO DE MOVIMIENTO
000240*    DEPOSIT/WITHDRAWAL/INTEREST-CREDIT/PENALTY-DEBIT/
000250*    PREMATURE-CLOSURE/MATURITY-PAYOUT/REVERSAL
000260     03  MOV-TIPO-MOVIMIENTO PIC X(20)    VALUE SPACES.
000270*    POSICION RELATIVA (81:8) IMPORTE SIN SIGNO DEL MOVIMIENTO
000280     03  MOV-IMPORTE         PIC S9(13)V99 COMP-3 VALUE ZEROS.
000290*    POSICION RELATIVA (89:8) SALDO RESULTANTE LUEGO DEL MOVTO.
000300     03  MOV-SALDO-POSTERIOR PIC S9(13)V99 COMP-3 VALUE ZEROS.
000310*    POSICION RELATIVA (97:8) FECHA DEL MOVIMIENTO AAAAMMDD
000320     03  MOV-FECHA-MOVIMIENTO
000330                             PIC 9(8)     VALUE ZEROS.
000340*    REDEFINICION PARA DESCOMPONER LA FECHA DEL MOVIMIENTO
000350     03  MOV-FECHA-MOVTO-R   REDEFINES MOV-FECHA-MOVIMIENTO.
000360         05  MOV-FMOV-AAAA   PIC 9(4).
000370         05  MOV-FMOV-MM     PIC 9(2).
000380         05  MOV-FMOV-DD     PIC 9(2).
000390*    POSICION RELATIVA (105:8) USO FUTURO
000400     03  FILLER              PIC X(8)     VALUE SPACES.
