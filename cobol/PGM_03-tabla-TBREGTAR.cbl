000010***************************************************************
000020*    LAYOUT  ARCHIVO   TARIFARIO DE REGLAS DE PRECIO           *
000030*    KC02803.CASHCACHED.REGTAR                                 *
000040*    LARGO REGISTRO = 76 BYTES                                 *
000050*                                                               *
000060*    ARCHIVO DE REFERENCIA, TABLA CHICA, SE LEE COMPLETA Y     *
000070*    SE RECORRE EN EL ORDEN DEL ARCHIVO POR PRODUCTO            *
000080***************************************************************
000090*    H I S T O R I A   D E    C A M B I O S                    *
000100*---------------------------------------------------------------
000110*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000120*---------------------------------------------------------------
000130*  1994-06-30 MOL  CAF-0150  ALTA DEL LAYOUT ORIGINAL           *
000140*  1998-10-19 NQV  CAF-0233  SE AGREGA TAR-CLASE-CLIENTE        *
000150***************************************************************
000160 01  REG-TARIFA.
000170*    POSICION RELATIVA (1:10) IDENTIFICADOR DE LA REGLA
000180     03  TAR-ID-REGLA        PIC X(10)    VALUE SPACES.
000190*    POSICION RELATIVA (11:10) PRODUCTO AL QUE APLICA LA REGLA
000200     03  TAR-COD-PRODUCTO    PIC X(10)    VALUE SPACES.
000210*    POSICION RELATIVA (21:8) SALDO MINIMO. -1 = SIN TOPE
000220     03  TAR-IMPORTE-MINIMO  PIC S9(13)V99 COMP-3 VALUE ZEROS.
000230*    POSICION RELATIVA (29:8) SALDO MAXIMO. -1 = SIN TOPE
000240     03  TAR-IMPORTE-MAXIMO  PIC S9(13)V99 COMP-3 VALUE ZEROS.
000250*    POSICION RELATIVA (37:1) INDICADOR DE REGLA VIGENTE Y/N
000260     03  TAR-IND-ACTIVA      PIC X(1)     VALUE 'N'.
000270*    POSICION RELATIVA (38:10) CLASIFICACION DE CLIENTE
000280*    EXIGIDA. BLANCO = APLICA A CUALQUIER CLASIFICACION
000290     03  TAR-CLASE-CLIENTE   PIC X(10)    VALUE SPACES.
000300*    POSICION RELATIVA (48:3) TASA ABSOLUTA DE LA REGLA. 0=NO USA
000310     03  TAR-TASA-REGLA      PIC S9(3)V99 COMP-3  VALUE ZEROS.
000320*    POSICION RELATIVA (51:3) PORCENTAJE DE DESCUENTO. 0=NO USA
000330     03  TAR-PORCENTAJE-DESCUENTO
000340                             PIC S9(3)V99 COMP-3  VALUE ZEROS.
000350*    POSICION RELATIVA (54:8) COMISION FIJA. 0=NO USA
000360     03  TAR-IMPORTE-COMISION
000370                             PIC S9(13)V99 COMP-3 VALUE ZEROS.
000380*    REDEFINICION DE LA REGLA PARA INSPECCION RAPIDA DE SIGNO
000390     03  TAR-TASA-REGLA-R    REDEFINES TAR-TASA-REGLA.
000400         05  TAR-TASA-SIGNO  PIC S9.
000410         05  TAR-TASA-RESTO  PIC 9(4).
000420*    POSICION RELATIVA (62:15) USO FUTURO
000430     03  FILLER              PIC X(15)    VALUE SPACES.
