000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMTXCAF.
000030 AUTHOR.          N QUIROGA VILLAR.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1998-06-01.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   RUTINA CLASE 30                            *
000110*                   ==============                             *
000120*  SUBPROGRAMA DE CALCULO DE SALDO (TRANSACTION SERVICE).       *
000130*  RECIBE POR LINKAGE EL SALDO VIGENTE, EL TIPO DE MOVIMIENTO   *
000140*  Y EL IMPORTE, Y DEVUELVE EL SALDO RESULTANTE APLICANDO EL     *
000150*  SIGNO QUE CORRESPONDE SEGUN EL TIPO.  NO ABRE ARCHIVOS;      *
000160*  ES INVOCADO POR CALL DESDE PGMACCAF, PGMRDCAF Y OTROS.       *
000170*  LOS MOVIMIENTOS QUE DEJARIAN EL SALDO NEGATIVO SE RECHAZAN.  *
000180***************************************************************
000190*    H I S T O R I A   D E    C A M B I O S                    *
000200*---------------------------------------------------------------
000210*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000220*---------------------------------------------------------------
000230*  1998-06-01 NQV  CAF-0260  ALTA DEL PROGRAMA ORIGINAL         *
000240*  1998-09-14 NQV  CAF-0271  SE AGREGA EL TIPO REVERSAL (SALDO  *
000250*                  NO SE MODIFICA)                              *
000260*  1999-01-22 NQV  CAF-Y2K4  REVISION DE COMPATIBILIDAD SIGLO    *
000270*  2000-05-03 DFR  CAF-0390  SE RECHAZAN DEBITOS QUE DEJARIAN   *
000280*                  EL SALDO NEGATIVO                            *
000290***************************************************************
000300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000310 ENVIRONMENT DIVISION.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340*
000350*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000360 DATA DIVISION.
000370 FILE SECTION.
000380*
000390 WORKING-STORAGE SECTION.
000400*=======================*
000410 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000420*
000430 01  WS-RECIBIDO.
000440     03  WS-RECI-TIPO        PIC X(20)     VALUE SPACES.
000450     03  WS-RECI-SALDO       PIC S9(13)V99 COMP-3 VALUE ZEROS.
000460     03  WS-RECI-IMPORTE     PIC S9(13)V99 COMP-3 VALUE ZEROS.
000470     03  FILLER              PIC X(10)     VALUE SPACES.
000475 01  WS-RECIBIDO-R REDEFINES WS-RECIBIDO.
000476     03  WS-RECI-R-TIPO      PIC X(20).
000477     03  FILLER              PIC X(26).
000480*
000490 01  WS-AREA-CALCULO.
000500     03  WS-AREA-SALDO       PIC S9(13)V99 COMP-3 VALUE ZEROS.
000510     03  WS-AREA-DEBITO      PIC X          VALUE 'N'.
000520         88  WS-ES-DEBITO               VALUE 'Y'.
000530     03  FILLER              PIC X(10)     VALUE SPACES.
000540*
000550 01  WS-AREA-SALDO-R REDEFINES WS-AREA-CALCULO.
000560     03  WS-ASR-SALDO        PIC S9(13)V99 COMP-3.
000570     03  FILLER              PIC X(11).
000580*
000590 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000600*
000610*-----------------------------------------------------------------
000620 LINKAGE SECTION.
000630*================*
000640 01  LK-COMUNIC-TXCAF.
000650     03  LK-TIPO-MOVTO       PIC X(20).
000660     03  LK-SALDO-ACTUAL     PIC S9(13)V99 COMP-3.
000670     03  LK-IMPORTE          PIC S9(13)V99 COMP-3.
000680     03  LK-SALDO-NUEVO      PIC S9(13)V99 COMP-3.
000690     03  LK-RECHAZADO        PIC X.
000700         88  LK-MOVTO-RECHAZADO VALUE 'Y'.
000710 01  LK-COMUNIC-R REDEFINES LK-COMUNIC-TXCAF.
000720     03  LK-R-TIPO           PIC X(20).
000730     03  LK-R-RESTO          PIC X(28).
000740*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000750 PROCEDURE DIVISION USING LK-COMUNIC-TXCAF.
000760*
000770 MAIN-PROGRAM.
000780*
000790     PERFORM 1000-INICIO THRU 1000-INICIO-F.
000800     PERFORM 2000-PROCESO THRU 2000-PROCESO-F.
000810     PERFORM 9999-FINAL THRU 9999-FINAL-F.
000820*
000830 MAIN-PROGRAM-F. GOBACK.
000840*
000850*----  CUERPO INICIO ---------------------------------------------
000860 1000-INICIO.
000870*
000880     MOVE SPACES            TO LK-RECHAZADO.
000890     MOVE LK-TIPO-MOVTO     TO WS-RECI-TIPO.
000900     MOVE LK-SALDO-ACTUAL   TO WS-RECI-SALDO WS-AREA-SALDO.
000910     MOVE LK-IMPORTE        TO WS-RECI-IMPORTE.
000920     SET WS-ES-DEBITO       TO FALSE.
000930*
000940 1000-INICIO-F. EXIT.
000950*
000960*----  CUERPO PRINCIPAL DE PROCESO --------------------------------
000970 2000-PROCESO.
000980*
000990     EVALUATE LK-TIPO-MOVTO
001000        WHEN 'DEPOSIT'
001010        WHEN 'INTEREST-CREDIT'
001020           ADD LK-IMPORTE TO WS-AREA-SALDO
001030        WHEN 'WITHDRAWAL'
001040        WHEN 'PENALTY-DEBIT'
001050        WHEN 'PREMATURE-CLOSURE'
001060        WHEN 'MATURITY-PAYOUT'
001070           SET WS-ES-DEBITO TO TRUE
001080           SUBTRACT LK-IMPORTE FROM WS-AREA-SALDO
001090        WHEN 'REVERSAL'
001100           CONTINUE
001110        WHEN OTHER
001120           MOVE 'Y' TO LK-RECHAZADO
001130     END-EVALUATE.
001140*
001150     IF WS-ES-DEBITO AND WS-AREA-SALDO IS LESS THAN ZEROS
001160        MOVE 'Y' TO LK-RECHAZADO
001170     END-IF.
001180*
001190 2000-PROCESO-F. EXIT.
001200*
001210*----  CUERPO FINAL MUESTRA RESULTADO ------------------------------
001220 9999-FINAL.
001230*
001240     IF LK-MOVTO-RECHAZADO
001250        MOVE LK-SALDO-ACTUAL TO LK-SALDO-NUEVO
001260        DISPLAY '*PGMTXCAF - MOVIMIENTO RECHAZADO TIPO: '
001270                LK-TIPO-MOVTO
001280     ELSE
001290        MOVE WS-AREA-SALDO   TO LK-SALDO-NUEVO
001300     END-IF.
001310*
001320 9999-FINAL-F. EXIT.
