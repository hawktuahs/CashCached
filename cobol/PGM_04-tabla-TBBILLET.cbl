000010***************************************************************
000020*    LAYOUT  ARCHIVO   BILLETERA CASHCACHED                    *
000030*    KC02803.CASHCACHED.BILLET                                 *
000040*    LARGO REGISTRO = 28 BYTES                                 *
000050*                                                               *
000060*    MANTENIDO COMO MAESTRO (LECTURA/REESCRITURA VIEJO-NUEVO)  *
000070*    CLAVE = BIL-NRO-CLIENTE. FICHAS CASHCACHED ENTERAS (1     *
000080*    FICHA = 1 UNIDAD DE MONEDA BASE), SIN DECIMALES            *
000090***************************************************************
000100*    H I S T O R I A   D E    C A M B I O S                    *
000110*---------------------------------------------------------------
000120*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000130*---------------------------------------------------------------
000140*  1997-05-12 MOL  CAF-0300  ALTA DEL LAYOUT ORIGINAL           *
000150***************************************************************
000160 01  REG-BILLETERA.
000170*    POSICION RELATIVA (1:20) NUMERO DE CLIENTE - CLAVE
000180     03  BIL-NRO-CLIENTE     PIC X(20)    VALUE SPACES.
000190*    POSICION RELATIVA (21:8) SALDO DE FICHAS (ENTERO)
000200     03  BIL-SALDO-FICHAS    PIC S9(13)   COMP-3  VALUE ZEROS.
000210*    POSICION RELATIVA (29:10) USO FUTURO
000220     03  FILLER              PIC X(10)    VALUE SPACES.
