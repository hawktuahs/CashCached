000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMTRCAF.
000030 AUTHOR.          M OLMEDO LOPEZ.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1994-07-08.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   RUTINA CLASE 30S                           *
000110*                   ==============                             *
000120*  SUBPROGRAMA DE RESOLUCION DE TARIFA (PRICING RULE            *
000130*  EVALUATOR). RECIBE LA TASA BASE, EL SALDO DE LA CUENTA, LA   *
000140*  CLASIFICACION DEL CLIENTE Y LA TABLA DE REGLAS DEL PRODUCTO, *
000150*  Y DEVUELVE LA TASA EFECTIVA Y LA COMISION QUE CORRESPONDE.   *
000160*  NO ABRE ARCHIVOS; ES INVOCADO DESDE PGMTFCAF.                *
000170***************************************************************
000180*    H I S T O R I A   D E    C A M B I O S                    *
000190*---------------------------------------------------------------
000200*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000210*---------------------------------------------------------------
000220*  1994-07-08 MOL  CAF-0151  ALTA DEL PROGRAMA ORIGINAL          *
000230*  1998-10-19 NQV  CAF-0233  SE AGREGA EL CRUCE POR CLASE DE    *
000240*                  CLIENTE                                      *
000250*  1999-02-11 NQV  CAF-Y2K7  REVISION DE COMPATIBILIDAD SIGLO    *
000260*  2000-08-17 DFR  CAF-0396  SE REDONDEA LA COMISION HACIA      *
000270*                  ARRIBA (ANTES QUEDABA TRUNCADA)               *
000280***************************************************************
000290*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 ENVIRONMENT DIVISION.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330*
000340*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000350 DATA DIVISION.
000360 FILE SECTION.
000370*
000380 WORKING-STORAGE SECTION.
000390*=======================*
000400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000410*
000420 77  WS-IX-REGLA              PIC S9(4)    COMP VALUE ZEROS.
000430 77  WS-IX-HALLADA            PIC S9(4)    COMP VALUE ZEROS.
000440*
000450 77  WS-REGLA-HALLADA         PIC X        VALUE 'N'.
000460     88  WS-SE-HALLO-REGLA                 VALUE 'Y'.
000470*
000480 77  WS-CLASE-REGLA-MAYUS     PIC X(10)    VALUE SPACES.
000490 77  WS-CLASE-RECIB-MAYUS     PIC X(10)    VALUE SPACES.
000495 77  WS-ALFA-MINUSCULAS       PIC X(26)
000496     VALUE 'abcdefghijklmnopqrstuvwxyz'.
000497 77  WS-ALFA-MAYUSCULAS       PIC X(26)
000498     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000500*
000501 77  WS-COMISION-ENTERA       PIC S9(13)    COMP-3 VALUE ZEROS.
000502 77  WS-COMISION-FRACCION     PIC S9(13)V99 COMP-3 VALUE ZEROS.
000510 01  WS-TASA-4-DECIMALES      PIC S9(5)V9(4) COMP-3 VALUE ZEROS.
000520 01  WS-TASA-4-DEC-R REDEFINES WS-TASA-4-DECIMALES.
000530     03  WS-T4-SIGNO          PIC S9.
000540     03  WS-T4-RESTO          PIC 9(8).
000550*
000560 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000570*
000580*-----------------------------------------------------------------
000590 LINKAGE SECTION.
000600*================*
000610 01  LK-COMUNIC-TRCAF.
000620     03  LK-TR-TASA-BASE       PIC S9(3)V99 COMP-3.
000630     03  LK-TR-SALDO           PIC S9(13)V99 COMP-3.
000640     03  LK-TR-CLASE-CLIENTE   PIC X(10).
000650     03  LK-TR-CANT-REGLAS     PIC S9(4)    COMP.
000660     03  LK-TR-TASA-RESULT     PIC S9(3)V99 COMP-3.
000670     03  LK-TR-COMISION-RESULT PIC S9(13)V99 COMP-3.
000680     03  LK-TR-REGLA-HALLADA   PIC X(10).
000690     03  LK-TR-HAY-COMISION    PIC X.
000700         88  LK-TR-CON-COMISION    VALUE 'Y'.
000710 01  LK-COMUNIC-TRCAF-R REDEFINES LK-COMUNIC-TRCAF.
000720     03  LK-TRR-TASA-BASE      PIC S9(3)V99 COMP-3.
000730     03  FILLER                PIC X(41).
000740*
000750 01  LK-TB-REGLAS.
000760     03  LK-TB-REGLA OCCURS 50 TIMES.
000770         05  LK-REG-ID-REGLA       PIC X(10).
000780         05  LK-REG-COD-PRODUCTO   PIC X(10).
000790         05  LK-REG-IMPORTE-MINIMO PIC S9(13)V99 COMP-3.
000800         05  LK-REG-IMPORTE-MAXIMO PIC S9(13)V99 COMP-3.
000810         05  LK-REG-IND-ACTIVA     PIC X(1).
000820         05  LK-REG-CLASE-CLIENTE  PIC X(10).
000830         05  LK-REG-TASA-REGLA     PIC S9(3)V99 COMP-3.
000832         05  LK-REG-TASA-REGLA-R REDEFINES LK-REG-TASA-REGLA.
000834             07  LK-REG-TASA-SIGNO PIC S9.
000836             07  LK-REG-TASA-RESTO PIC 9(4).
000840         05  LK-REG-PORCENTAJE-DESCUENTO PIC S9(3)V99 COMP-3.
000850         05  LK-REG-IMPORTE-COMISION PIC S9(13)V99 COMP-3.
000860*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000870 PROCEDURE DIVISION USING LK-COMUNIC-TRCAF LK-TB-REGLAS.
000880*
000890 MAIN-PROGRAM-I.
000900*
000910     PERFORM 1000-EVALUAR-I THRU 1000-EVALUAR-F.
000920*
000930 MAIN-PROGRAM-F. GOBACK.
000940*
000950*_________________________________________________________________
000960 1000-EVALUAR-I.
000970*
000980     MOVE 'N'   TO WS-REGLA-HALLADA.
000990     MOVE SPACES TO LK-TR-REGLA-HALLADA.
001000     MOVE 'N'   TO LK-TR-HAY-COMISION.
001010     MOVE ZEROS TO LK-TR-COMISION-RESULT.
001020*
001030     IF LK-TR-CANT-REGLAS IS GREATER THAN ZEROS
001040        PERFORM 1100-BUSCAR-REGLA-I THRU 1100-BUSCAR-REGLA-F
001050     END-IF.
001060*
001070     IF WS-SE-HALLO-REGLA
001080        MOVE LK-REG-ID-REGLA (WS-IX-HALLADA) TO LK-TR-REGLA-HALLADA
001090        PERFORM 1200-RESOLVER-TASA-I THRU 1200-RESOLVER-TASA-F
001100        PERFORM 1300-RESOLVER-COMISION-I
001110           THRU 1300-RESOLVER-COMISION-F
001120     ELSE
001130        COMPUTE LK-TR-TASA-RESULT ROUNDED = LK-TR-TASA-BASE
001140     END-IF.
001150*
001160 1000-EVALUAR-F. EXIT.
001170*
001180*-------------------------------------------------------------
001190*    RECORRE LA TABLA DE REGLAS EN EL ORDEN RECIBIDO Y SE
001200*    QUEDA CON LA PRIMERA QUE CUMPLE TODAS LAS CONDICIONES.
001210*-------------------------------------------------------------
001220 1100-BUSCAR-REGLA-I.
001230*
001240     MOVE ZEROS TO WS-IX-REGLA.
001250     PERFORM 1110-PROBAR-REGLA-I THRU 1110-PROBAR-REGLA-F
001260        VARYING WS-IX-REGLA FROM 1 BY 1
001270        UNTIL WS-IX-REGLA IS GREATER THAN LK-TR-CANT-REGLAS
001280        OR WS-SE-HALLO-REGLA.
001290*
001300 1100-BUSCAR-REGLA-F. EXIT.
001310*
001320*-------------------------------------------------------------
001330 1110-PROBAR-REGLA-I.
001340*
001350     IF LK-REG-IND-ACTIVA (WS-IX-REGLA) IS NOT EQUAL 'Y'
001360        CONTINUE
001370     ELSE
001380        IF LK-REG-IMPORTE-MINIMO (WS-IX-REGLA) IS NOT EQUAL -1
001390           AND LK-TR-SALDO IS LESS THAN
001400              LK-REG-IMPORTE-MINIMO (WS-IX-REGLA)
001410           CONTINUE
001420        ELSE
001430           IF LK-REG-IMPORTE-MAXIMO (WS-IX-REGLA) IS NOT EQUAL -1
001440              AND LK-TR-SALDO IS GREATER THAN
001450                 LK-REG-IMPORTE-MAXIMO (WS-IX-REGLA)
001460              CONTINUE
001470           ELSE
001480              PERFORM 1120-PROBAR-CLASE-I
001490                 THRU 1120-PROBAR-CLASE-F
001500              IF WS-SE-HALLO-REGLA
001510                 MOVE WS-IX-REGLA TO WS-IX-HALLADA
001520              END-IF
001530           END-IF
001540        END-IF
001550     END-IF.
001560*
001570 1110-PROBAR-REGLA-F. EXIT.
001580*
001590*-------------------------------------------------------------
001600*    LA CLASE DE CLIENTE DE LA REGLA, SI NO VIENE EN BLANCO,
001610*    DEBE COINCIDIR CON LA CLASE RECIBIDA SIN DISTINGUIR ENTRE
001620*    MAYUSCULAS Y MINUSCULAS.
001630*-------------------------------------------------------------
001640 1120-PROBAR-CLASE-I.
001650*
001660     IF LK-REG-CLASE-CLIENTE (WS-IX-REGLA) IS EQUAL SPACES
001670        SET WS-SE-HALLO-REGLA TO TRUE
001680     ELSE
001690        MOVE LK-REG-CLASE-CLIENTE (WS-IX-REGLA) TO
001691           WS-CLASE-REGLA-MAYUS
001692        MOVE LK-TR-CLASE-CLIENTE TO WS-CLASE-RECIB-MAYUS
001693        INSPECT WS-CLASE-REGLA-MAYUS CONVERTING
001694           WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS
001695        INSPECT WS-CLASE-RECIB-MAYUS CONVERTING
001696           WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS
001730        IF WS-CLASE-REGLA-MAYUS IS EQUAL WS-CLASE-RECIB-MAYUS
001740           SET WS-SE-HALLO-REGLA TO TRUE
001750        END-IF
001760     END-IF.
001770*
001780 1120-PROBAR-CLASE-F. EXIT.
001790*
001800*-------------------------------------------------------------
001810*    RESUELVE LA TASA EFECTIVA: TASA ABSOLUTA DE LA REGLA SI
001820*    ESTA INFORMADA, SINO DESCUENTO SOBRE LA TASA BASE, SINO
001830*    LA TASA BASE SIN MODIFICAR.
001840*-------------------------------------------------------------
001850 1200-RESOLVER-TASA-I.
001860*
001870     EVALUATE TRUE
001880        WHEN LK-REG-TASA-REGLA (WS-IX-HALLADA) IS GREATER
001890           THAN ZEROS
001900           COMPUTE LK-TR-TASA-RESULT ROUNDED =
001910              LK-REG-TASA-REGLA (WS-IX-HALLADA)
001920        WHEN LK-REG-PORCENTAJE-DESCUENTO (WS-IX-HALLADA)
001930           IS GREATER THAN ZEROS
001940           COMPUTE WS-TASA-4-DECIMALES ROUNDED =
001950              LK-TR-TASA-BASE - (LK-TR-TASA-BASE *
001960              LK-REG-PORCENTAJE-DESCUENTO (WS-IX-HALLADA) / 100)
001970           IF WS-TASA-4-DECIMALES IS LESS THAN ZEROS
001980              MOVE ZEROS TO WS-TASA-4-DECIMALES
001990           END-IF
002000           COMPUTE LK-TR-TASA-RESULT ROUNDED = WS-TASA-4-DECIMALES
002010        WHEN OTHER
002020           COMPUTE LK-TR-TASA-RESULT ROUNDED = LK-TR-TASA-BASE
002030     END-EVALUATE.
002040*
002050 1200-RESOLVER-TASA-F. EXIT.
002060*
002070*-------------------------------------------------------------
002080*    RESUELVE LA COMISION FIJA DE LA REGLA HALLADA, SI LA
002090*    TIENE INFORMADA, REDONDEADA HACIA ARRIBA A MONEDA ENTERA.
002100*-------------------------------------------------------------
002110 1300-RESOLVER-COMISION-I.
002120*
002130     IF LK-REG-IMPORTE-COMISION (WS-IX-HALLADA) IS GREATER
002140        THAN ZEROS
002150        MOVE LK-REG-IMPORTE-COMISION (WS-IX-HALLADA)
002151           TO WS-COMISION-ENTERA
002152        SUBTRACT WS-COMISION-ENTERA FROM
002153           LK-REG-IMPORTE-COMISION (WS-IX-HALLADA)
002154           GIVING WS-COMISION-FRACCION
002155        IF WS-COMISION-FRACCION IS GREATER THAN ZEROS
002156           ADD 1 TO WS-COMISION-ENTERA
002157        END-IF
002158        MOVE WS-COMISION-ENTERA TO LK-TR-COMISION-RESULT
002180        SET LK-TR-CON-COMISION TO TRUE
002190     END-IF.
002200*
002210 1300-RESOLVER-COMISION-F. EXIT.
