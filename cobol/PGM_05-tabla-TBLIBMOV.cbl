000010***************************************************************
000020*    LAYOUT  ARCHIVO   LIBRO DE MOVIMIENTOS CASHCACHED         *
000030*    KC02803.CASHCACHED.LIBMOV                                 *
000040*    LARGO REGISTRO = 93 BYTES                                 *
000050*                                                               *
000060*    ARCHIVO DE SOLO AGREGADO (EXTEND). LA SECUENCIA SE ASIGNA *
000070*    AL MOMENTO DE GRABAR EL ASIENTO                            *
000080***************************************************************
000090*    H I S T O R I A   D E    C A M B I O S                    *
000100*---------------------------------------------------------------
000110*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000120*---------------------------------------------------------------
000130*  1997-05-14 MOL  CAF-0301  ALTA DEL LAYOUT ORIGINAL           *
000140*  1998-12-02 NQV  CAF-0340  SE AGREGA LIB-REFERENCIA           *
000150***************************************************************
000160 01  REG-LIBMOV.
000170*    POSICION RELATIVA (1:8) NUMERO DE SECUENCIA - CLAVE
000180     03  LIB-NRO-SECUENCIA   PIC 9(8)     VALUE ZEROS.
000190*    POSICION RELATIVA (9:20) TITULAR DE LA BILLETERA
000200     03  LIB-NRO-CLIENTE     PIC X(20)    VALUE SPACES.
000210*    POSICION RELATIVA (29:8) VARIACION DE FICHAS CON SIGNO
000220     03  LIB-IMPORTE-MOVIMIENTO
000230                             PIC S9(13)   COMP-3  VALUE ZEROS.
000240*    POSICION RELATIVA (37:8) SALDO DE LA BILLETERA LUEGO DEL
000250*    ASIENTO
000260     03  LIB-SALDO-POSTERIOR PIC S9(13)   COMP-3  VALUE ZEROS.
000270*    POSICION RELATIVA (45:12) OPERACION
000280*    ISSUE/TRANSFER-OUT/TRANSFER-IN/REDEEM/CONTRACT
000290     03  LIB-OPERACION       PIC X(12)    VALUE SPACES.
000300*    POSICION RELATIVA (57:60) REFERENCIA LIBRE
000310     03  LIB-REFERENCIA      PIC X(60)    VALUE SPACES.
000320*    REDEFINICION PARA PARTIR LA REFERENCIA EN CUENTA+TEXTO
000330     03  LIB-REFERENCIA-R    REDEFINES LIB-REFERENCIA.
000340         05  LIB-REF-CUENTA  PIC X(20).
000350         05  LIB-REF-TEXTO   PIC X(40).
000360*    POSICION RELATIVA (117:6) USO FUTURO
000370     03  FILLER              PIC X(6)     VALUE SPACES.
