000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      PGMCKCAF.
000030 AUTHOR.          N QUIROGA VILLAR.
000040 INSTALLATION.    GERENCIA DE SISTEMAS - BANCA CAF.
000050 DATE-WRITTEN.    1997-05-20.
000060 DATE-COMPILED.
000070 SECURITY.        USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000080*
000090***************************************************************
000100*                   RUTINA CLASE 30S                           *
000110*                   ==============                             *
000120*  SUBPROGRAMA DE ADMINISTRACION DE BILLETERAS CASHCACHED       *
000130*  (FICHAS DEL BANCO). RECIBE POR LINKAGE LA OPERACION Y        *
000140*  RESUELVE EMISION, TRANSFERENCIA, RESCATE, TOTAL DEL LIBRO    *
000150*  DE MOVIMIENTOS Y EL INFORME DE SALDO CONVERTIDO A MONEDA.    *
000160*  LA BILLETERA SE MANTIENE EN TABLA DE MEMORIA DURANTE LA      *
000170*  CORRIDA (VIEJO MAESTRO LEIDO UNA SOLA VEZ) Y SE VUELCA AL    *
000180*  MAESTRO NUEVO CUANDO EL LLAMADOR INVOCA LA OPERACION CLOSE.  *
000190***************************************************************
000200*    H I S T O R I A   D E    C A M B I O S                    *
000210*---------------------------------------------------------------
000220*  FECHA    AUTOR  TICKET     DESCRIPCION                      *
000230*---------------------------------------------------------------
000240*  1997-05-20 NQV  CAF-0302  ALTA DEL PROGRAMA ORIGINAL          *
000250*  1997-11-03 MOL  CAF-0315  SE AGREGA LA OPERACION TRANSFER    *
000260*  1998-12-02 NQV  CAF-0340  SE AGREGA EL LIBRO DE MOVIMIENTOS  *
000270*  1999-01-30 NQV  CAF-Y2K6  REVISION DE COMPATIBILIDAD SIGLO    *
000280*  2000-08-17 DFR  CAF-0395  SE AGREGA EL INFORME DE SALDO EN   *
000290*                  MONEDA DE REFERENCIA (TABLA DE COTIZACION)   *
000292*  2002-04-09 DFR  CAF-0429  LOS ASIENTOS TRANSFER-OUT Y REDEEM  *
000294*                  SE GRABAN EN EL LIBRO CON SIGNO NEGATIVO,    *
000296*                  EL TOTAL DEL LIBRO REFLEJABA MOVIMIENTO      *
000298*                  BRUTO EN LUGAR DE EMISION NETA                *
000300***************************************************************
000310*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000320 ENVIRONMENT DIVISION.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT BILLETERAS ASSIGN DDBILLET
000360     FILE STATUS IS FS-BILLETERAS.
000370*
000380     SELECT BILNUEVA   ASSIGN DDBILSAL
000390     FILE STATUS IS FS-BILNUEVA.
000400*
000410     SELECT LIBRO      ASSIGN DDLIBMOV
000420     FILE STATUS IS FS-LIBRO.
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 DATA DIVISION.
000450 FILE SECTION.
000460*
000470 FD  BILLETERAS
000480     BLOCK CONTAINS 0 RECORDS
000490     RECORDING MODE IS F.
000500     COPY TBBILLET.
000510*
000520 FD  BILNUEVA
000530     BLOCK CONTAINS 0 RECORDS
000540     RECORDING MODE IS F.
000550 01  REG-BILLETERA-NVA      PIC X(28).
000560*
000570 FD  LIBRO
000580     BLOCK CONTAINS 0 RECORDS
000590     RECORDING MODE IS F.
000600     COPY TBLIBMOV.
000610*
000620 WORKING-STORAGE SECTION.
000630*=======================*
000640 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000650*
000660 77  FS-BILLETERAS            PIC XX      VALUE SPACES.
000670 77  FS-BILNUEVA              PIC XX      VALUE SPACES.
000680 77  FS-LIBRO                 PIC XX      VALUE SPACES.
000690*
000700 77  WS-TABLA-CARGADA         PIC X       VALUE 'N'.
000710     88  WS-TABLA-YA-CARGADA              VALUE 'Y'.
000720*
000730 77  WS-SEC-CARGADA           PIC X       VALUE 'N'.
000740     88  WS-SEC-YA-CARGADA                VALUE 'Y'.
000750*
000760 77  WS-BIL-HALLADA           PIC X       VALUE 'N'.
000770     88  WS-BIL-FUE-HALLADA               VALUE 'Y'.
000780*
000790*----------- TABLA DE BILLETERAS EN MEMORIA -----------------------
000800 01  WS-TB-BILLETERAS.
000810     03  WS-TB-BIL-ENTRY OCCURS 2000 TIMES.
000820         05  WS-TBL-CLIENTE   PIC X(20).
000830         05  WS-TBL-SALDO     PIC S9(13)   COMP-3.
000840*
000850 77  WS-BIL-CANT              PIC S9(4)    COMP VALUE ZEROS.
000852 77  WS-IX-BIL                PIC S9(4)    COMP VALUE ZEROS.
000860 77  WS-IX-ORIGEN             PIC S9(4)    COMP VALUE ZEROS.
000870 77  WS-IX-DESTINO            PIC S9(4)    COMP VALUE ZEROS.
000875 77  WS-CLIENTE-BUSCAR        PIC X(20)    VALUE SPACES.
000880*
000890*----------- NUMERACION DEL LIBRO DE MOVIMIENTOS ------------------
000900 77  WS-SEC-LIBRO             PIC 9(8)     COMP VALUE ZEROS.
000910*
000920*----------- FECHA DE PROCESO -------------------------------------
000930 01  WS-FECHA-PROCESO         PIC 9(8)     VALUE ZEROS.
000940 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROCESO.
000950     03  WS-FPRO-AAAA         PIC 9(4).
000960     03  WS-FPRO-MM           PIC 9(2).
000970     03  WS-FPRO-DD           PIC 9(2).
000980*
000990*----------- TABLA DE COTIZACION DE MONEDAS -----------------------
001000 01  WS-TB-MONEDAS-VALORES.
001010     03  FILLER PIC X(3)          VALUE 'USD'.
001020     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 1.0000.
001030     03  FILLER PIC X(3)          VALUE 'KWD'.
001040     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 0.3100.
001050     03  FILLER PIC X(3)          VALUE 'INR'.
001060     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 83.2000.
001070     03  FILLER PIC X(3)          VALUE 'GBP'.
001080     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 0.7800.
001090     03  FILLER PIC X(3)          VALUE 'CAD'.
001100     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 1.3600.
001110     03  FILLER PIC X(3)          VALUE 'MXN'.
001120     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 18.4000.
001130     03  FILLER PIC X(3)          VALUE 'ZAR'.
001140     03  FILLER PIC S9(5)V9(4) COMP-3 VALUE 18.2000.
001150 01  WS-TB-MONEDAS REDEFINES WS-TB-MONEDAS-VALORES.
001160     03  WS-TB-MON-ENTRY OCCURS 7 TIMES INDEXED BY WS-IX-MON.
001170         05  WS-MON-CODIGO    PIC X(3).
001180         05  WS-MON-TASA      PIC S9(5)V9(4) COMP-3.
001190*
001200 77  WS-TASA-APLICAR          PIC S9(5)V9(4) COMP-3 VALUE 1.0000.
001210*
001220 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001230*
001240*-----------------------------------------------------------------
001250 LINKAGE SECTION.
001260*================*
001270 01  LK-COMUNIC-CKCAF.
001280     03  LK-CK-OPERACION      PIC X(12).
001290     03  LK-CK-CLIENTE-ORIGEN PIC X(20).
001300     03  LK-CK-CLIENTE-DESTINO PIC X(20).
001310     03  LK-CK-IMPORTE        PIC S9(13)   COMP-3.
001320     03  LK-CK-MONEDA         PIC X(3).
001330     03  LK-CK-SALDO-RESULT   PIC S9(13)   COMP-3.
001340     03  LK-CK-VALOR-CONVERT  PIC S9(13)V9(4) COMP-3.
001350     03  LK-CK-TOTAL-LIBRO    PIC S9(15)   COMP-3.
001360     03  LK-CK-RECHAZADO      PIC X.
001370         88  LK-CK-OPERACION-RECHAZADA VALUE 'Y'.
001380     03  FILLER               PIC X(10).
001385 01  LK-COMUNIC-CKCAF-R REDEFINES LK-COMUNIC-CKCAF.
001386     03  LK-CKR-OPERACION     PIC X(12).
001387     03  FILLER               PIC X(76).
001390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001400 PROCEDURE DIVISION USING LK-COMUNIC-CKCAF.
001410*
001420 MAIN-PROGRAM-I.
001430*
001440     MOVE 'N' TO LK-CK-RECHAZADO.
001450     MOVE ZEROS TO LK-CK-SALDO-RESULT LK-CK-VALOR-CONVERT
001460                   LK-CK-TOTAL-LIBRO.
001470*
001480     IF LK-CK-OPERACION IS EQUAL 'CLOSE'
001490        PERFORM 9000-CERRAR-I THRU 9000-CERRAR-F
001500     ELSE
001510        PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001520        PERFORM 1000-VALIDAR-IMPORTE-I THRU 1000-VALIDAR-IMPORTE-F
001530        IF NOT LK-CK-OPERACION-RECHAZADA
001540           EVALUATE LK-CK-OPERACION
001550              WHEN 'ISSUE'
001560                 PERFORM 2000-EMITIR-I     THRU 2000-EMITIR-F
001570              WHEN 'TRANSFER'
001580                 PERFORM 3000-TRANSFERIR-I  THRU 3000-TRANSFERIR-F
001590              WHEN 'REDEEM'
001600                 PERFORM 4000-RESCATAR-I    THRU 4000-RESCATAR-F
001610              WHEN 'LEDGER-TOTAL'
001620                 PERFORM 5000-TOTAL-LIBRO-I THRU 5000-TOTAL-LIBRO-F
001630              WHEN 'BALANCE-REPORT'
001640                 PERFORM 6000-INFORME-SALDO-I
001650                    THRU 6000-INFORME-SALDO-F
001660              WHEN OTHER
001670                 MOVE 'Y' TO LK-CK-RECHAZADO
001680           END-EVALUATE
001690        END-IF
001700     END-IF.
001710*
001720 MAIN-PROGRAM-F. GOBACK.
001730*
001740*_________________________________________________________________
001750*    CARGA UNA SOLA VEZ POR CORRIDA LA TABLA DE BILLETERAS Y LA
001760*    SECUENCIA DEL LIBRO DE MOVIMIENTOS.
001770*_________________________________________________________________
001780 1000-INICIO-I.
001790*
001800     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001810*
001820     IF NOT WS-TABLA-YA-CARGADA
001830        PERFORM 1100-CARGAR-BILLETERAS-I
001840           THRU 1100-CARGAR-BILLETERAS-F
001850        SET WS-TABLA-YA-CARGADA TO TRUE
001860     END-IF.
001870*
001880     IF NOT WS-SEC-YA-CARGADA
001890        PERFORM 1200-CARGAR-SECUENCIA-I
001900           THRU 1200-CARGAR-SECUENCIA-F
001910        SET WS-SEC-YA-CARGADA TO TRUE
001920     END-IF.
001930*
001940 1000-INICIO-F. EXIT.
001950*
001960*-------------------------------------------------------------
001970 1100-CARGAR-BILLETERAS-I.
001980*
001990     MOVE ZEROS TO WS-BIL-CANT.
002000     OPEN INPUT BILLETERAS.
002010     IF FS-BILLETERAS IS NOT EQUAL '00'
002020        DISPLAY '* ERROR EN OPEN BILLETERAS = ' FS-BILLETERAS
002030     ELSE
002040        PERFORM 1110-LEER-BILLETERA-I THRU 1110-LEER-BILLETERA-F
002050           UNTIL FS-BILLETERAS IS NOT EQUAL '00'
002060        CLOSE BILLETERAS
002070     END-IF.
002080*
002090 1100-CARGAR-BILLETERAS-F. EXIT.
002100*
002110*-------------------------------------------------------------
002120 1110-LEER-BILLETERA-I.
002130*
002140     READ BILLETERAS.
002150     IF FS-BILLETERAS IS EQUAL '00'
002160        ADD 1 TO WS-BIL-CANT
002170        MOVE BIL-NRO-CLIENTE  TO WS-TBL-CLIENTE (WS-BIL-CANT)
002180        MOVE BIL-SALDO-FICHAS TO WS-TBL-SALDO   (WS-BIL-CANT)
002190     END-IF.
002200*
002210 1110-LEER-BILLETERA-F. EXIT.
002220*
002230*-------------------------------------------------------------
002240*    RECORRE EL LIBRO EXISTENTE UNA SOLA VEZ PARA RECUPERAR LA
002250*    ULTIMA SECUENCIA USADA.
002260*-------------------------------------------------------------
002270 1200-CARGAR-SECUENCIA-I.
002280*
002290     OPEN INPUT LIBRO.
002300     IF FS-LIBRO IS NOT EQUAL '00'
002310        DISPLAY '* ERROR EN OPEN LIBRO CARGA SECUENCIA = '
002320                FS-LIBRO
002330     ELSE
002340        PERFORM 1210-LEER-LIBRO-SEC-I THRU 1210-LEER-LIBRO-SEC-F
002350           UNTIL FS-LIBRO IS NOT EQUAL '00'
002360        CLOSE LIBRO
002370     END-IF.
002380*
002390 1200-CARGAR-SECUENCIA-F. EXIT.
002400*
002410*-------------------------------------------------------------
002420 1210-LEER-LIBRO-SEC-I.
002430*
002440     READ LIBRO.
002450     IF FS-LIBRO IS EQUAL '00'
002460        AND LIB-NRO-SECUENCIA IS GREATER THAN WS-SEC-LIBRO
002470        MOVE LIB-NRO-SECUENCIA TO WS-SEC-LIBRO
002480     END-IF.
002490*
002500 1210-LEER-LIBRO-SEC-F. EXIT.
002510*
002520*-------------------------------------------------------------
002530*    LAS FICHAS CASHCACHED SE MANEJAN SIEMPRE EN ENTEROS
002540*    (LK-CK-IMPORTE NO TIENE DECIMALES). SOLO SE VALIDA QUE
002550*    EL IMPORTE RECIBIDO SEA POSITIVO.
002560*-------------------------------------------------------------
002570 1000-VALIDAR-IMPORTE-I.
002580*
002590     IF LK-CK-OPERACION IS EQUAL 'LEDGER-TOTAL'
002600        OR LK-CK-OPERACION IS EQUAL 'BALANCE-REPORT'
002610        CONTINUE
002620     ELSE
002630        IF LK-CK-IMPORTE IS NOT GREATER THAN ZEROS
002640           MOVE 'Y' TO LK-CK-RECHAZADO
002650        END-IF
002660     END-IF.
002670*
002680 1000-VALIDAR-IMPORTE-F. EXIT.
002690*
002700*-------------------------------------------------------------
002710*    EMISION: SI LA BILLETERA NO EXISTE SE CREA EN CERO Y SE
002720*    ACREDITAN LAS FICHAS SOLICITADAS.
002730*-------------------------------------------------------------
002740 2000-EMITIR-I.
002750*
002760     MOVE LK-CK-CLIENTE-ORIGEN TO WS-CLIENTE-BUSCAR.
002770     PERFORM 1900-BUSCAR-O-CREAR-I THRU 1900-BUSCAR-O-CREAR-F.
002775     MOVE WS-IX-BIL TO WS-IX-ORIGEN.
002780     ADD LK-CK-IMPORTE TO WS-TBL-SALDO (WS-IX-ORIGEN).
002790     MOVE WS-TBL-SALDO (WS-IX-ORIGEN) TO LK-CK-SALDO-RESULT.
002800*
002810     MOVE 'ISSUE'              TO LIB-OPERACION.
002820     MOVE LK-CK-CLIENTE-ORIGEN TO LIB-NRO-CLIENTE.
002830     MOVE LK-CK-IMPORTE        TO LIB-IMPORTE-MOVIMIENTO.
002840     MOVE LK-CK-SALDO-RESULT   TO LIB-SALDO-POSTERIOR.
002850     PERFORM 7000-AGREGAR-LIBRO-I THRU 7000-AGREGAR-LIBRO-F.
002860*
002870 2000-EMITIR-F. EXIT.
002880*
002890*-------------------------------------------------------------
002900*    TRANSFERENCIA ENTRE DOS BILLETERAS DEL BANCO.
002910*-------------------------------------------------------------
002920 3000-TRANSFERIR-I.
002930*
002940     IF LK-CK-CLIENTE-ORIGEN IS EQUAL LK-CK-CLIENTE-DESTINO
002950        MOVE 'Y' TO LK-CK-RECHAZADO
002960     ELSE
002970        PERFORM 3100-BUSCAR-ORIGEN-I THRU 3100-BUSCAR-ORIGEN-F
002980        IF LK-CK-OPERACION-RECHAZADA
002990           CONTINUE
003000        ELSE
003010           MOVE LK-CK-CLIENTE-DESTINO TO WS-CLIENTE-BUSCAR
003020           PERFORM 1900-BUSCAR-O-CREAR-I
003030              THRU 1900-BUSCAR-O-CREAR-F
003040           MOVE WS-IX-BIL TO WS-IX-DESTINO
003050*
003060           SUBTRACT LK-CK-IMPORTE FROM WS-TBL-SALDO (WS-IX-ORIGEN)
003070           ADD      LK-CK-IMPORTE TO   WS-TBL-SALDO (WS-IX-DESTINO)
003080           MOVE WS-TBL-SALDO (WS-IX-DESTINO) TO LK-CK-SALDO-RESULT
003090*
003100           MOVE 'TRANSFER-OUT'       TO LIB-OPERACION
003110           MOVE LK-CK-CLIENTE-ORIGEN TO LIB-NRO-CLIENTE
003115*          EL DEBITO SE GRABA EN NEGATIVO, EL LIBRO DEBE
003116*          REFLEJAR EL MOVIMIENTO NETO DE FICHAS EMITIDAS
003120           COMPUTE LIB-IMPORTE-MOVIMIENTO = LK-CK-IMPORTE * -1
003130           MOVE WS-TBL-SALDO (WS-IX-ORIGEN) TO LIB-SALDO-POSTERIOR
003140           MOVE LK-CK-CLIENTE-DESTINO TO LIB-REF-CUENTA
003150           PERFORM 7000-AGREGAR-LIBRO-I THRU 7000-AGREGAR-LIBRO-F
003160*
003170           MOVE 'TRANSFER-IN'        TO LIB-OPERACION
003180           MOVE LK-CK-CLIENTE-DESTINO TO LIB-NRO-CLIENTE
003190           MOVE LK-CK-IMPORTE        TO LIB-IMPORTE-MOVIMIENTO
003200           MOVE WS-TBL-SALDO (WS-IX-DESTINO) TO LIB-SALDO-POSTERIOR
003210           MOVE LK-CK-CLIENTE-ORIGEN  TO LIB-REF-CUENTA
003220           PERFORM 7000-AGREGAR-LIBRO-I THRU 7000-AGREGAR-LIBRO-F
003230        END-IF
003240     END-IF.
003250*
003260 3000-TRANSFERIR-F. EXIT.
003270*
003280*-------------------------------------------------------------
003290*    RESCATE: SE DEBITAN FICHAS DE LA BILLETERA ORIGEN. LA
003300*    BILLETERA DE TESORO SE CREA LA PRIMERA VEZ QUE SE USA.
003310*-------------------------------------------------------------
003320 4000-RESCATAR-I.
003330*
003340     MOVE LK-CK-CLIENTE-ORIGEN TO WS-CLIENTE-BUSCAR.
003350     PERFORM 1900-BUSCAR-O-CREAR-I THRU 1900-BUSCAR-O-CREAR-F.
003355     MOVE WS-IX-BIL TO WS-IX-ORIGEN.
003360*
003370     IF WS-TBL-SALDO (WS-IX-ORIGEN) IS LESS THAN LK-CK-IMPORTE
003380        MOVE 'Y' TO LK-CK-RECHAZADO
003390     ELSE
003400        SUBTRACT LK-CK-IMPORTE FROM WS-TBL-SALDO (WS-IX-ORIGEN)
003410        MOVE WS-TBL-SALDO (WS-IX-ORIGEN) TO LK-CK-SALDO-RESULT
003420*
003430        MOVE 'REDEEM'             TO LIB-OPERACION
003440        MOVE LK-CK-CLIENTE-ORIGEN TO LIB-NRO-CLIENTE
003445*       EL RESCATE ES UN DEBITO, SE GRABA CON SIGNO NEGATIVO
003450        COMPUTE LIB-IMPORTE-MOVIMIENTO = LK-CK-IMPORTE * -1
003460        MOVE LK-CK-SALDO-RESULT   TO LIB-SALDO-POSTERIOR
003470        PERFORM 7000-AGREGAR-LIBRO-I THRU 7000-AGREGAR-LIBRO-F
003480     END-IF.
003490*
003500 4000-RESCATAR-F. EXIT.
003510*
003520*-------------------------------------------------------------
003530*    TOTAL ACUMULADO DEL LIBRO DE MOVIMIENTOS (SUMA CON SIGNO
003540*    DE TODOS LOS ASIENTOS GRABADOS EN LA CORRIDA Y ANTERIORES)
003550*-------------------------------------------------------------
003560 5000-TOTAL-LIBRO-I.
003570*
003580     MOVE ZEROS TO LK-CK-TOTAL-LIBRO.
003590     OPEN INPUT LIBRO.
003600     IF FS-LIBRO IS NOT EQUAL '00'
003610        DISPLAY '* ERROR EN OPEN LIBRO TOTALIZACION = ' FS-LIBRO
003620        MOVE 'Y' TO LK-CK-RECHAZADO
003630     ELSE
003640        PERFORM 5100-SUMAR-LIBRO-I THRU 5100-SUMAR-LIBRO-F
003650           UNTIL FS-LIBRO IS NOT EQUAL '00'
003660        CLOSE LIBRO
003670     END-IF.
003680*
003690 5000-TOTAL-LIBRO-F. EXIT.
003700*
003710*-------------------------------------------------------------
003720 5100-SUMAR-LIBRO-I.
003730*
003740     READ LIBRO.
003750     IF FS-LIBRO IS EQUAL '00'
003760        ADD LIB-IMPORTE-MOVIMIENTO TO LK-CK-TOTAL-LIBRO
003770     END-IF.
003780*
003790 5100-SUMAR-LIBRO-F. EXIT.
003800*
003810*-------------------------------------------------------------
003820*    INFORME DE SALDO EN LA MONEDA DE REFERENCIA SOLICITADA.
003830*    SI LA MONEDA NO FIGURA EN LA TABLA SE APLICA TASA 1,0000
003840*    (SE ASUME MONEDA BASE).
003850*-------------------------------------------------------------
003860 6000-INFORME-SALDO-I.
003870*
003880     MOVE LK-CK-CLIENTE-ORIGEN TO WS-CLIENTE-BUSCAR.
003890     PERFORM 1900-BUSCAR-O-CREAR-I THRU 1900-BUSCAR-O-CREAR-F.
003895     MOVE WS-IX-BIL TO WS-IX-ORIGEN.
003900     MOVE WS-TBL-SALDO (WS-IX-ORIGEN) TO LK-CK-SALDO-RESULT.
003910*
003920     MOVE 1.0000 TO WS-TASA-APLICAR.
003930     SET WS-IX-MON TO 1.
003940     SEARCH WS-TB-MON-ENTRY
003950        AT END
003960           CONTINUE
003970        WHEN WS-MON-CODIGO (WS-IX-MON) IS EQUAL LK-CK-MONEDA
003980           MOVE WS-MON-TASA (WS-IX-MON) TO WS-TASA-APLICAR
003990     END-SEARCH.
004000*
004010     COMPUTE LK-CK-VALOR-CONVERT ROUNDED =
004020        WS-TBL-SALDO (WS-IX-ORIGEN) * WS-TASA-APLICAR.
004030*
004040 6000-INFORME-SALDO-F. EXIT.
004050*
004060*-------------------------------------------------------------
004070*    UBICA LA BILLETERA ORIGEN PARA TRANSFERIR; RECHAZA SI NO
004080*    EXISTE O SI NO TIENE FICHAS SUFICIENTES.
004090*-------------------------------------------------------------
004100 3100-BUSCAR-ORIGEN-I.
004110*
004115     MOVE LK-CK-CLIENTE-ORIGEN TO WS-CLIENTE-BUSCAR.
004120     MOVE 'N' TO WS-BIL-HALLADA.
004130     MOVE ZEROS TO WS-IX-BIL.
004140     PERFORM 1910-EXPLORAR-TABLA-I THRU 1910-EXPLORAR-TABLA-F
004150        VARYING WS-IX-BIL FROM 1 BY 1
004160        UNTIL WS-IX-BIL IS GREATER THAN WS-BIL-CANT
004170        OR WS-BIL-FUE-HALLADA.
004180*
004190     IF NOT WS-BIL-FUE-HALLADA
004200        MOVE 'Y' TO LK-CK-RECHAZADO
004210     ELSE
004220        MOVE WS-IX-BIL TO WS-IX-ORIGEN
004230        IF WS-TBL-SALDO (WS-IX-ORIGEN) IS LESS THAN LK-CK-IMPORTE
004240           MOVE 'Y' TO LK-CK-RECHAZADO
004250        END-IF
004260     END-IF.
004270*
004280 3100-BUSCAR-ORIGEN-F. EXIT.
004290*
004300*-------------------------------------------------------------
004310*    BUSCA EN LA TABLA LA BILLETERA CUYO NUMERO DE CLIENTE
004320*    ESTA EN WS-CLIENTE-BUSCAR; SI NO EXISTE, LA AGREGA EN
004330*    CERO. DEVUELVE EL SUBINDICE EN WS-IX-BIL.
004340*-------------------------------------------------------------
004350 1900-BUSCAR-O-CREAR-I.
004360*
004370     MOVE 'N' TO WS-BIL-HALLADA.
004380     MOVE ZEROS TO WS-IX-BIL.
004390     PERFORM 1910-EXPLORAR-TABLA-I THRU 1910-EXPLORAR-TABLA-F
004400        VARYING WS-IX-BIL FROM 1 BY 1
004410        UNTIL WS-IX-BIL IS GREATER THAN WS-BIL-CANT
004420        OR WS-BIL-FUE-HALLADA.
004430*
004440     IF NOT WS-BIL-FUE-HALLADA
004450        ADD 1 TO WS-BIL-CANT
004460        MOVE WS-CLIENTE-BUSCAR   TO WS-TBL-CLIENTE (WS-BIL-CANT)
004470        MOVE ZEROS               TO WS-TBL-SALDO (WS-BIL-CANT)
004480        MOVE WS-BIL-CANT         TO WS-IX-BIL
004490     END-IF.
004500*
004510 1900-BUSCAR-O-CREAR-F. EXIT.
004520*
004530*-------------------------------------------------------------
004540 1910-EXPLORAR-TABLA-I.
004550*
004560     IF WS-TBL-CLIENTE (WS-IX-BIL) IS EQUAL WS-CLIENTE-BUSCAR
004570        SET WS-BIL-FUE-HALLADA TO TRUE
004580     END-IF.
004590*
004600 1910-EXPLORAR-TABLA-F. EXIT.
004610*
004620*-------------------------------------------------------------
004630*    AGREGA UN ASIENTO AL LIBRO DE MOVIMIENTOS (OPEN EXTEND).
004640*-------------------------------------------------------------
004650 7000-AGREGAR-LIBRO-I.
004660*
004670     ADD 1 TO WS-SEC-LIBRO.
004680     MOVE WS-SEC-LIBRO       TO LIB-NRO-SECUENCIA.
004690*
004700     OPEN EXTEND LIBRO.
004710     IF FS-LIBRO IS NOT EQUAL '00'
004720        DISPLAY '* ERROR EN OPEN EXTEND LIBRO = ' FS-LIBRO
004730     ELSE
004740        WRITE REG-LIBMOV
004750        IF FS-LIBRO IS NOT EQUAL '00'
004760           DISPLAY '* ERROR EN WRITE LIBRO = ' FS-LIBRO
004770        END-IF
004780        CLOSE LIBRO
004790     END-IF.
004800*
004810 7000-AGREGAR-LIBRO-F. EXIT.
004820*
004830*-------------------------------------------------------------
004840*    VUELCA LA TABLA DE BILLETERAS AL MAESTRO NUEVO. SE INVOCA
004850*    AL FINALIZAR LA CORRIDA DEL PROGRAMA LLAMADOR.
004860*-------------------------------------------------------------
004870 9000-CERRAR-I.
004880*
004890     IF NOT WS-TABLA-YA-CARGADA
004900        CONTINUE
004910     ELSE
004920        OPEN OUTPUT BILNUEVA
004930        IF FS-BILNUEVA IS NOT EQUAL '00'
004940           DISPLAY '* ERROR EN OPEN BILNUEVA = ' FS-BILNUEVA
004950        ELSE
004960           PERFORM 9100-ESCRIBIR-BILLETERA-I
004970              THRU 9100-ESCRIBIR-BILLETERA-F
004980              VARYING WS-IX-BIL FROM 1 BY 1
004990              UNTIL WS-IX-BIL IS GREATER THAN WS-BIL-CANT
005000           CLOSE BILNUEVA
005010        END-IF
005020     END-IF.
005030*
005040 9000-CERRAR-F. EXIT.
005050*
005060*-------------------------------------------------------------
005070 9100-ESCRIBIR-BILLETERA-I.
005080*
005090     MOVE WS-TBL-CLIENTE (WS-IX-BIL)  TO BIL-NRO-CLIENTE.
005100     MOVE WS-TBL-SALDO   (WS-IX-BIL)  TO BIL-SALDO-FICHAS.
005110     MOVE REG-BILLETERA TO REG-BILLETERA-NVA.
005120     WRITE REG-BILLETERA-NVA.
005130     IF FS-BILNUEVA IS NOT EQUAL '00'
005140        DISPLAY '* ERROR EN WRITE BILNUEVA = ' FS-BILNUEVA
005150     END-IF.
005160*
005170 9100-ESCRIBIR-BILLETERA-F. EXIT.
